000100******************************************************************
000200* FECHA       : 02/06/1988                                       *
000300* PROGRAMADOR : L. TREVINO BARCENAS                              *
000400* APLICACION  : OPCIONES - ESTRATEGIA NEUTRAL A DELTA            *
000500* PROGRAMA    : OPRP1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRODUCE EL REPORTE DE DESEMPENO DEL BACKTEST,    *
000800*             : LEYENDO LA BITACORA DE ORDENES (ORDERS) Y LAS    *
000900*             : METRICAS DIARIAS (METRICS) GENERADAS POR EL      *
001000*             : PASO ANTERIOR, OPBT1C01.  REPLICA EL PROMEDIO DE *
001100*             : ENTRADA DE CADA SIMBOLO SOBRE LA PROPIA BITACORA *
001200*             : DE ORDENES PARA OBTENER LA GANANCIA REALIZADA DE *
001300*             : CADA VENTA, Y ACUMULA LAS ESTADISTICAS FINALES.  *
001400* ARCHIVOS    : ORDERS=C,METRICS=C,REPORT=A                      *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 241055                                           *
001800* NOMBRE      : REPORTE DE DESEMPENO - BACKTEST NEUTRAL A DELTA  *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* FECHA       INIC  SOLIC.   DESCRIPCION                         *
002300* ----------  ----  ------   -----------------------------------*
002400* 02/06/1988  LTB   --       ALTA INICIAL.  REPORTE RESUMEN DE   *
002500*                            OPERACIONES DEL SIMULADOR.          *
002600* 14/02/1990  LTB   R-0190   AGREGA CONTEO DE OPERACIONES        *
002700*                            GANADORAS Y PERDEDORAS.             *
002800* 08/08/1992  JCQ   R-0255   AGREGA SECCION DE DETALLE DIARIO    *
002900*                            CON UNA LINEA POR FECHA DE METRICA. *
003000* 25/01/1995  JCQ   R-0361   AGREGA CALCULO DE MAXIMA PERDIDA    *
003100*                            ACUMULADA (DRAWDOWN) SOBRE LA SERIE *
003200*                            DE METRICAS DIARIAS.                *
003300* 19/12/1998  SQR   R-0501   REVISION Y2K:  SE AMPLIA LA FECHA   *
003400*                            DE ENCABEZADO A FORMATO DE 4        *
003500*                            DIGITOS DE ANO.                     *
003600* 11/02/1999  SQR   R-0501   PRUEBAS DE REGRESION Y2K SOBRE EL   *
003700*                            ENCABEZADO DEL REPORTE.  SIN        *
003800*                            HALLAZGOS.                          *
003900* 30/06/2002  EDH   R-0599   EXCLUYE LAS ORDENES DE AJUSTE DE    *
004000*                            DELTA (DELTA-ADJ) DE LA REPLICA DE  *
004100*                            POSICIONES, PUES NO SON LLENADOS    *
004200*                            REALES DE OPCIONES.                 *
004300* 17/09/2004  PDRZ  R-0660   SE AGREGA EXPOSICION PROMEDIO DE    *
004400*                            DELTA AL BLOQUE DE RESUMEN.         *
004500* 19/02/2024  PEDR  241055   REESCRITURA COMPLETA PARA EL NUEVO  *
004600*                            FORMATO DE BITACORA DE LA MESA DE   *
004700*                            OPCIONES.                           *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. OPRP1C01.
005100 AUTHOR. L. TREVINO BARCENAS.
005200 INSTALLATION. GERENCIA DE SISTEMAS - MESA DE OPCIONES.
005300 DATE-WRITTEN. 02/06/1988.
005400 DATE-COMPILED.
005500 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CONSOLE IS CONSOLA-SISTEMA.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ORDERS  ASSIGN TO ORDERS
006600            ORGANIZATION IS SEQUENTIAL
006700            ACCESS       IS SEQUENTIAL
006800            FILE STATUS  IS FS-ORDERS
006900                             FSE-ORDERS.
007000
007100     SELECT METRICS ASSIGN TO METRICS
007200            ORGANIZATION IS SEQUENTIAL
007300            ACCESS       IS SEQUENTIAL
007400            FILE STATUS  IS FS-METRICS
007500                             FSE-METRICS.
007600
007700     SELECT REPORT  ASSIGN TO REPORT
007800            FILE STATUS  IS FS-REPORT.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200*    LAYOUT DE LA ORDEN EJECUTADA EN EL BACKTEST (COPY OPORDE).
008300 FD  ORDERS.
008400     COPY OPORDE.
008500*    LAYOUT DE LA METRICA DIARIA DE CARTERA (COPY OPMETR).
008600 FD  METRICS.
008700     COPY OPMETR.
008800*    RENGLON GENERICO DE IMPRESION DEL REPORTE DE DESEMPENO.
008900 FD  REPORT.
009000 01  REPORT-LINE                  PIC X(132).
009100
009200 WORKING-STORAGE SECTION.
009300******************************************************************
009400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009500******************************************************************
009600 01 WKS-FS-STATUS.
009700*    ORDENES.
009800    02 FS-ORDERS                 PIC 9(02) VALUE ZEROES.
009900    02 FSE-ORDERS.
010000       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010100       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010200       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010300*    METRICAS.
010400    02 FS-METRICS                PIC 9(02) VALUE ZEROES.
010500    02 FSE-METRICS.
010600       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
010700       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
010800       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
010900*    REPORTE Y VARIABLES AUXILIARES DE LA RUTINA DE FSE.
011000    02 FS-REPORT                 PIC 9(02) VALUE ZEROES.
011100    02 PROGRAMA                   PIC X(08) VALUE SPACES.
011200    02 ARCHIVO                    PIC X(08) VALUE SPACES.
011300    02 ACCION                     PIC X(10) VALUE SPACES.
011400    02 LLAVE                      PIC X(32) VALUE SPACES.
011500
011600 01 WKS-BANDERAS.
011700    02 FIN-ORDERS-SW              PIC X(01) VALUE 'N'.
011800       88 FIN-ORDERS                        VALUE 'S'.
011900    02 FIN-METRICS-SW             PIC X(01) VALUE 'N'.
012000       88 FIN-METRICS                        VALUE 'S'.
012100    02 WKS-BANDERA-HALLADA        PIC X(01) VALUE 'N'.
012200       88 LOTE-HALLADO                       VALUE 'S'.
012300    02 WKS-ES-PRIMERA-SW          PIC X(01) VALUE 'S'.
012400       88 WKS-ES-PRIMERA-METRICA             VALUE 'S'.
012500    02 FILLER                     PIC X(04).
012600
012700******************************************************************
012800*            FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE     *
012900******************************************************************
013000 01 WKS-FECHA-CORRIDA.
013100    02 WKS-FEC-SISTEMA            PIC 9(06).
013200*    REDEFINICION PARA DESCOMPONER LA FECHA DEL SISTEMA.
013300 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
013400    02 WKS-AA-SISTEMA             PIC 9(02).
013500    02 WKS-MM-SISTEMA             PIC 9(02).
013600    02 WKS-DD-SISTEMA             PIC 9(02).
013700 01 WKS-FECHA-IMPRESA              PIC X(08) VALUE SPACES.
013800
013900******************************************************************
014000*        TABLA DE LOTES -- REPLICA DEL PROMEDIO DE ENTRADA       *
014100*        SOBRE LA PROPIA BITACORA DE ORDENES, PARA OBTENER LA    *
014200*        GANANCIA REALIZADA DE CADA VENTA.  TOPE 50 SIMBOLOS.    *
014300******************************************************************
014400 01 TABLA-LOTES.
014500    02 LOTE-ENTRADA OCCURS 50 TIMES.
014600*    SIMBOLO DEL LOTE Y SU DESCOMPOSICION RAIZ/SERIE.
014700       04 LOTE-SYMBOL             PIC X(20).
014800       04 LOTE-SYMBOL-R REDEFINES LOTE-SYMBOL.
014900          06 LOTE-SYM-RAIZ        PIC X(12).
015000          06 LOTE-SYM-SERIE       PIC X(08).
015100*    CANTIDAD Y PRECIO PROMEDIO DE ENTRADA VIGENTES DEL LOTE.
015200       04 LOTE-QUANTITY           PIC S9(07).
015300       04 LOTE-ENTRY-PRICE        PIC S9(07)V99.
015400       04 LOTE-ACTIVO             PIC X(01).
015500          88 LOTE-VIGENTE                    VALUE 'S'.
015600          88 LOTE-LIBRE                       VALUE 'N'.
015700       04 FILLER                  PIC X(05).
015800
015900******************************************************************
016000*                  SUBINDICES DE USO FRECUENTE                   *
016100******************************************************************
016200 77 WKS-IDX-LOTE               PIC 9(04) COMP VALUE 0.
016300 77 WKS-LOTE-LIBRE-IDX         PIC 9(04) COMP VALUE 0.
016400 77 WKS-LOTE-HALLADO-IDX       PIC 9(04) COMP VALUE 0.
016500
016600******************************************************************
016700*                 CONTADORES Y MONTOS DE ESTADISTICAS            *
016800******************************************************************
016900 01 WKS-CONTADORES.
017000*    CONTADORES DE OPERACIONES GANADORAS Y PERDEDORAS.
017100    02 WKS-TOTAL-TRADES           PIC 9(07) COMP VALUE 0.
017200    02 WKS-TRADES-GANADORES       PIC 9(07) COMP VALUE 0.
017300    02 WKS-TRADES-PERDEDORES      PIC 9(07) COMP VALUE 0.
017400    02 WKS-NUM-DIAS               PIC 9(05) COMP VALUE 0.
017500    02 FILLER                     PIC X(04).
017600
017700 01 WKS-MONTOS.
017800*    GANANCIA REALIZADA, PROMEDIO NUEVO Y PICO DE LA CURVA.
017900    02 WKS-PNL-REALIZADO          PIC S9(09)V99       VALUE 0.
018000    02 WKS-NUEVO-PROM             PIC S9(07)V99       VALUE 0.
018100    02 WKS-PEAK-PNL               PIC S9(09)V99       VALUE 0.
018200    02 WKS-ULTIMO-PNL             PIC S9(09)V99       VALUE 0.
018300*    REDEFINICION PARA SEPARAR ENTEROS Y CENTAVOS DEL TOTAL.
018400    02 WKS-ULTIMO-PNL-R REDEFINES WKS-ULTIMO-PNL.
018500       04 WKS-PNL-ENTERO          PIC S9(09).
018600       04 WKS-PNL-CENTAVOS        PIC 99.
018700*    ACUMULADORES DE DELTA Y DE DRAWDOWN DE LA CARTERA.
018800    02 WKS-SUMA-DELTA             PIC S9(11)V9(04)    VALUE 0.
018900    02 WKS-PROM-DELTA             PIC S9(05)V9(04)    VALUE 0.
019000    02 WKS-DRAWDOWN-ACTUAL        PIC S9(03)V9(04)    VALUE 0.
019100    02 WKS-DRAWDOWN-MAX           PIC S9(03)V9(04)    VALUE 0.
019200    02 WKS-WIN-RATE               PIC 9(03)V99        VALUE 0.
019300    02 WKS-DRAWDOWN-PCT           PIC 9(03)V99        VALUE 0.
019400*    MASCARAS DE EDICION PARA LAS LINEAS DEL REPORTE.
019500    02 WKS-MASCARA-CTA            PIC ZZZ,ZZ9.
019600    02 WKS-MASCARA-PCT            PIC ZZ9.99.
019700    02 WKS-MASCARA-MONTO          PIC -ZZZ,ZZZ,ZZ9.99.
019800    02 WKS-MASCARA-DELTA          PIC -ZZZZ9.9999.
019900    02 FILLER                     PIC X(06).
020000
020100******************************************************************
020200*                 L I N E A S   D E L   R E P O R T E            *
020300******************************************************************
020400 01 WKS-LINEA-ENCABEZADO-1.
020500*    TITULO DEL REPORTE DE DESEMPENO.
020600    02 FILLER                     PIC X(30) VALUE SPACES.
020700    02 FILLER                     PIC X(52) VALUE
020800       'REPORTE DE DESEMPENO - ESTRATEGIA NEUTRAL A DELTA'.
020900    02 FILLER                     PIC X(50) VALUE SPACES.
021000
021100 01 WKS-LINEA-ENCABEZADO-2.
021200*    FECHA DE CORRIDA IMPRESA EN EL ENCABEZADO.
021300    02 FILLER                     PIC X(30) VALUE SPACES.
021400    02 FILLER                     PIC X(16) VALUE
021500       'FECHA DE CORRIDA'.
021600    02 FILLER                     PIC X(02) VALUE ': '.
021700    02 WKS-LE2-FECHA              PIC X(08) VALUE SPACES.
021800    02 FILLER                     PIC X(76) VALUE SPACES.
021900
022000 01 WKS-LINEA-ENCABEZADO-3.
022100*    TITULOS DE COLUMNA DE LA SECCION DE DETALLE DIARIO.
022200    02 FILLER                     PIC X(08) VALUE '  FECHA '.
022300    02 FILLER                     PIC X(18) VALUE
022400       '      P&L DIARIO  '.
022500    02 FILLER                     PIC X(20) VALUE
022600       '  VALOR DE CARTERA '.
022700    02 FILLER                     PIC X(16) VALUE
022800       '   DELTA NETO   '.
022900    02 FILLER                     PIC X(70) VALUE SPACES.
023000
023100 01 WKS-LINEA-VACIA                PIC X(132) VALUE SPACES.
023200
023300 01 WKS-LINEA-DETALLE.
023400*    FECHA, P&L, VALOR DE CARTERA Y DELTA DE CADA DIA.
023500    02 WKS-LD-FECHA               PIC X(08).
023600    02 FILLER                     PIC X(02) VALUE SPACES.
023700    02 WKS-LD-PNL                 PIC -ZZZ,ZZZ,ZZ9.99.
023800    02 FILLER                     PIC X(04) VALUE SPACES.
023900    02 WKS-LD-VALOR                PIC -ZZZ,ZZZ,ZZ9.99.
024000    02 FILLER                     PIC X(04) VALUE SPACES.
024100    02 WKS-LD-DELTA                PIC -ZZZZ9.9999.
024200    02 FILLER                     PIC X(73) VALUE SPACES.
024300
024400 01 WKS-LINEA-SIN-OPERACIONES.
024500*    AVISO CUANDO NO HUBO LLENADOS EN LA CORRIDA.
024600    02 FILLER                     PIC X(45) VALUE SPACES.
024700    02 FILLER                     PIC X(19) VALUE
024800       'NO TRADES RECORDED'.
024900    02 FILLER                     PIC X(68) VALUE SPACES.
025000
025100 01 WKS-LINEA-RESUMEN.
025200*    ETIQUETA Y VALOR DE CADA RENGLON DEL RESUMEN FINAL.
025300    02 WKS-LR-ETIQUETA            PIC X(28).
025400    02 FILLER                     PIC X(02) VALUE SPACES.
025500    02 WKS-LR-VALOR                PIC X(20).
025600    02 FILLER                     PIC X(82) VALUE SPACES.
025700
025800 PROCEDURE DIVISION.
025900******************************************************************
026000*                       P R O C E S O   P R I N C I P A L        *
026100******************************************************************
026200 0000-PROCESO-PRINCIPAL SECTION.
026300*    EJECUTA LA RUTINA CORRESPONDIENTE.
026400     PERFORM 0100-APERTURA-ARCHIVOS
026500        THRU 0100-APERTURA-ARCHIVOS-EXIT
026600*    EJECUTA LA RUTINA CORRESPONDIENTE.
026700     PERFORM 0200-ESCRIBE-ENCABEZADO
026800        THRU 0200-ESCRIBE-ENCABEZADO-EXIT
026900*    EJECUTA LA RUTINA CORRESPONDIENTE.
027000     PERFORM 0300-LEE-ORDEN
027100        THRU 0300-LEE-ORDEN-EXIT
027200*    EJECUTA LA RUTINA CORRESPONDIENTE.
027300     PERFORM 0500-ACUMULA-ORDENES
027400        THRU 0500-ACUMULA-ORDENES-EXIT
027500*    EJECUTA LA RUTINA CORRESPONDIENTE.
027600     PERFORM 0400-LEE-METRICA
027700        THRU 0400-LEE-METRICA-EXIT
027800*    EJECUTA LA RUTINA CORRESPONDIENTE.
027900     PERFORM 0600-PROCESA-METRICAS
028000        THRU 0600-PROCESA-METRICAS-EXIT
028100*    EJECUTA LA RUTINA CORRESPONDIENTE.
028200     PERFORM 0700-IMPRIME-RESUMEN
028300        THRU 0700-IMPRIME-RESUMEN-EXIT
028400*    EJECUTA LA RUTINA CORRESPONDIENTE.
028500     PERFORM 9999-CIERRA-ARCHIVOS
028600        THRU 9999-CIERRA-ARCHIVOS-EXIT
028700*    TERMINA LA CORRIDA DEL REPORTE.
028800     STOP RUN.
028900 0000-PROCESO-PRINCIPAL-EXIT. EXIT.
029000
029100******************************************************************
029200*                      A P E R T U R A   A R C H I V O S         *
029300******************************************************************
029400 0100-APERTURA-ARCHIVOS SECTION.
029500*    FIJA PROGRAMA CON 'OPRP1C01'.
029600     MOVE 'OPRP1C01' TO PROGRAMA
029700*    ABRE LOS ARCHIVOS REQUERIDOS PARA EL REPORTE.
029800     OPEN INPUT  ORDERS METRICS
029900          OUTPUT REPORT
030000*    VERIFICA LA CONDICION DE NEGOCIO.
030100     IF FS-ORDERS NOT EQUAL 0
030200*    FIJA ACCION CON 'OPEN'.
030300        MOVE 'OPEN'     TO ACCION
030400*    FIJA LLAVE CON SPACES.
030500        MOVE SPACES     TO LLAVE
030600*    FIJA ARCHIVO CON 'ORDERS'.
030700        MOVE 'ORDERS'   TO ARCHIVO
030800*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
030900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031000                              FS-ORDERS, FSE-ORDERS
031100*    AVISA EN CONSOLA LA CONDICION DE ERROR.
031200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ORDERS <<<'
031300                UPON CONSOLA-SISTEMA
031400*    FIJA RETURN-CODE CON 91.
031500        MOVE 91 TO RETURN-CODE
031600*    TERMINA LA CORRIDA DEL REPORTE.
031700        STOP RUN
031800     END-IF
031900*    VERIFICA LA CONDICION DE NEGOCIO.
032000     IF FS-METRICS NOT EQUAL 0
032100*    FIJA ACCION CON 'OPEN'.
032200        MOVE 'OPEN'     TO ACCION
032300*    FIJA LLAVE CON SPACES.
032400        MOVE SPACES     TO LLAVE
032500*    FIJA ARCHIVO CON 'METRICS'.
032600        MOVE 'METRICS'  TO ARCHIVO
032700*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
032800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032900                              FS-METRICS, FSE-METRICS
033000*    AVISA EN CONSOLA LA CONDICION DE ERROR.
033100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR METRICS <<<'
033200                UPON CONSOLA-SISTEMA
033300*    FIJA RETURN-CODE CON 91.
033400        MOVE 91 TO RETURN-CODE
033500*    TERMINA LA CORRIDA DEL REPORTE.
033600        STOP RUN
033700     END-IF
033800*    VERIFICA LA CONDICION DE NEGOCIO.
033900     IF FS-REPORT NOT EQUAL 0
034000*    AVISA EN CONSOLA LA CONDICION DE ERROR.
034100        DISPLAY '***********************************************'
034200                UPON CONSOLA-SISTEMA
034300*    AVISA EN CONSOLA LA CONDICION DE ERROR.
034400        DISPLAY '*   ERROR AL ABRIR EL ARCHIVO REPORT           *'
034500                UPON CONSOLA-SISTEMA
034600*    AVISA EN CONSOLA LA CONDICION DE ERROR.
034700        DISPLAY '* FILE STATUS DEL ARCHIVO REPORT  : ' FS-REPORT
034800                UPON CONSOLA-SISTEMA
034900*    AVISA EN CONSOLA LA CONDICION DE ERROR.
035000        DISPLAY '***********************************************'
035100                UPON CONSOLA-SISTEMA
035200*    FIJA RETURN-CODE CON 91.
035300        MOVE 91 TO RETURN-CODE
035400*    TERMINA LA CORRIDA DEL REPORTE.
035500        STOP RUN
035600     END-IF.
035700 0100-APERTURA-ARCHIVOS-EXIT. EXIT.
035800
035900******************************************************************
036000*                     E N C A B E Z A D O                        *
036100******************************************************************
036200 0200-ESCRIBE-ENCABEZADO SECTION.
036300*    RECIBE LA FECHA DEL SISTEMA.
036400     ACCEPT WKS-FEC-SISTEMA FROM DATE
036500*    FIJA WKS-FECHA-IMPRESA (1:2) CON WKS-MM-SISTEMA.
036600     MOVE WKS-MM-SISTEMA TO WKS-FECHA-IMPRESA (1:2)
036700*    FIJA WKS-FECHA-IMPRESA (3:1) CON '/'.
036800     MOVE '/'            TO WKS-FECHA-IMPRESA (3:1)
036900*    FIJA WKS-FECHA-IMPRESA (4:2) CON WKS-DD-SISTEMA.
037000     MOVE WKS-DD-SISTEMA TO WKS-FECHA-IMPRESA (4:2)
037100*    FIJA WKS-FECHA-IMPRESA (6:1) CON '/'.
037200     MOVE '/'            TO WKS-FECHA-IMPRESA (6:1)
037300*    FIJA WKS-FECHA-IMPRESA (7:2) CON WKS-AA-SISTEMA.
037400     MOVE WKS-AA-SISTEMA TO WKS-FECHA-IMPRESA (7:2)
037500*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
037600     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-1
037700        AFTER ADVANCING C01
037800*    FIJA WKS-LE2-FECHA CON WKS-FECHA-IMPRESA.
037900     MOVE WKS-FECHA-IMPRESA TO WKS-LE2-FECHA
038000*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
038100     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-2
038200        AFTER ADVANCING 1 LINE
038300*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
038400     WRITE REPORT-LINE FROM WKS-LINEA-VACIA
038500        AFTER ADVANCING 1 LINE
038600*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
038700     WRITE REPORT-LINE FROM WKS-LINEA-ENCABEZADO-3
038800        AFTER ADVANCING 1 LINE.
038900 0200-ESCRIBE-ENCABEZADO-EXIT. EXIT.
039000
039100******************************************************************
039200*                   L E C T U R A   D E   A R C H I V O S        *
039300******************************************************************
039400 0300-LEE-ORDEN SECTION.
039500*    LEE EL SIGUIENTE REGISTRO DEL ARCHIVO.
039600     READ ORDERS NEXT RECORD
039700        AT END
039800*    FIJA FIN-ORDERS-SW CON 'S'.
039900           MOVE 'S' TO FIN-ORDERS-SW
040000     END-READ.
040100 0300-LEE-ORDEN-EXIT. EXIT.
040200
040300*    LEE EL SIGUIENTE REGISTRO DE LA METRICA DIARIA.
040400 0400-LEE-METRICA SECTION.
040500*    LEE EL SIGUIENTE REGISTRO DEL ARCHIVO.
040600     READ METRICS NEXT RECORD
040700        AT END
040800*    FIJA FIN-METRICS-SW CON 'S'.
040900           MOVE 'S' TO FIN-METRICS-SW
041000     END-READ.
041100 0400-LEE-METRICA-EXIT. EXIT.
041200
041300******************************************************************
041400*        R E P L I C A   D E   L A   B I T A C O R A   D E       *
041500*        O R D E N E S   P A R A   P&L   R E A L I Z A D O       *
041600******************************************************************
041700*    30/06/2002  EDH  R-0599 -- EXCLUYE LAS ORDENES DELTA-ADJ.
041800 0500-ACUMULA-ORDENES SECTION.
041900*    EJECUTA LA RUTINA CORRESPONDIENTE.
042000     PERFORM 0510-PROCESA-UNA-ORDEN
042100        THRU 0510-PROCESA-UNA-ORDEN-EXIT
042200        UNTIL FIN-ORDERS.
042300 0500-ACUMULA-ORDENES-EXIT. EXIT.
042400
042500 0510-PROCESA-UNA-ORDEN SECTION.
042600*    VERIFICA LA CONDICION DE NEGOCIO.
042700     IF ORD-REASON NOT EQUAL 'DELTA-ADJ'
042800*    VERIFICA LA CONDICION DE NEGOCIO.
042900        IF ORD-ES-COMPRA
043000*    EJECUTA LA RUTINA CORRESPONDIENTE.
043100           PERFORM 0520-REPLICA-COMPRA
043200              THRU 0520-REPLICA-COMPRA-EXIT
043300        ELSE
043400*    VERIFICA LA CONDICION DE NEGOCIO.
043500           IF ORD-ES-VENTA
043600*    EJECUTA LA RUTINA CORRESPONDIENTE.
043700              PERFORM 0530-REPLICA-VENTA
043800                 THRU 0530-REPLICA-VENTA-EXIT
043900           END-IF
044000        END-IF
044100     END-IF
044200*    EJECUTA LA RUTINA CORRESPONDIENTE.
044300     PERFORM 0300-LEE-ORDEN
044400        THRU 0300-LEE-ORDEN-EXIT.
044500 0510-PROCESA-UNA-ORDEN-EXIT. EXIT.
044600
044700 0520-REPLICA-COMPRA SECTION.
044800*    FIJA WKS-BANDERA-HALLADA CON 'N'.
044900     MOVE 'N' TO WKS-BANDERA-HALLADA
045000*    FIJA WKS-LOTE-LIBRE-IDX CON 0.
045100     MOVE 0   TO WKS-LOTE-LIBRE-IDX
045200*    FIJA WKS-LOTE-HALLADO-IDX CON 0.
045300     MOVE 0   TO WKS-LOTE-HALLADO-IDX
045400*    EJECUTA LA RUTINA CORRESPONDIENTE.
045500     PERFORM 0521-BUSCA-LOTE-SYM
045600        THRU 0521-BUSCA-LOTE-SYM-EXIT
045700        VARYING WKS-IDX-LOTE FROM 1 BY 1
045800        UNTIL WKS-IDX-LOTE GREATER THAN 50
045900           OR LOTE-HALLADO
046000*    VERIFICA LA CONDICION DE NEGOCIO.
046100     IF LOTE-HALLADO
046200*    FIJA WKS-IDX-LOTE CON WKS-LOTE-HALLADO-IDX.
046300        MOVE WKS-LOTE-HALLADO-IDX TO WKS-IDX-LOTE
046400*    CALCULA WKS-NUEVO-PROM.
046500        COMPUTE WKS-NUEVO-PROM ROUNDED =
046600           ((LOTE-ENTRY-PRICE (WKS-IDX-LOTE) *
046700             LOTE-QUANTITY    (WKS-IDX-LOTE)) +
046800            (ORD-PRICE * ORD-QUANTITY)) /
046900           (LOTE-QUANTITY (WKS-IDX-LOTE) + ORD-QUANTITY)
047000*    ACUMULA ORD-QUANTITY EN LOTE-QUANTITY (WKS-IDX-LOTE).
047100        ADD  ORD-QUANTITY    TO LOTE-QUANTITY (WKS-IDX-LOTE)
047200*    FIJA LOTE-ENTRY-PRICE (WKS-IDX-LO CON WKS-NUEVO-PROM.
047300        MOVE WKS-NUEVO-PROM  TO LOTE-ENTRY-PRICE (WKS-IDX-LOTE)
047400     ELSE
047500*    VERIFICA LA CONDICION DE NEGOCIO.
047600        IF WKS-LOTE-LIBRE-IDX GREATER THAN 0
047700*    FIJA WKS-IDX-LOTE CON WKS-LOTE-LIBRE-IDX.
047800           MOVE WKS-LOTE-LIBRE-IDX TO WKS-IDX-LOTE
047900*    FIJA LOTE-SYMBOL   (WKS-IDX-LOTE) CON ORD-SYMBOL.
048000           MOVE ORD-SYMBOL         TO LOTE-SYMBOL   (WKS-IDX-LOTE)
048100*    FIJA LOTE-QUANTITY (WKS-IDX-LOTE) CON ORD-QUANTITY.
048200           MOVE ORD-QUANTITY       TO LOTE-QUANTITY (WKS-IDX-LOTE)
048300*    FIJA EL CAMPO DE TRABAJO.
048400           MOVE ORD-PRICE
048500              TO LOTE-ENTRY-PRICE (WKS-IDX-LOTE)
048600*    FIJA LOTE-ACTIVO   (WKS-IDX-LOTE) CON 'S'.
048700           MOVE 'S'                TO LOTE-ACTIVO   (WKS-IDX-LOTE)
048800        END-IF
048900     END-IF.
049000 0520-REPLICA-COMPRA-EXIT. EXIT.
049100
049200*    BUSCA UN LOTE VIGENTE DEL SIMBOLO O UN LUGAR LIBRE EN LA
049300*    TABLA DE LOTES.
049400 0521-BUSCA-LOTE-SYM SECTION.
049500*    VERIFICA LA CONDICION DE NEGOCIO.
049600     IF LOTE-LIBRE (WKS-IDX-LOTE)
049700*    VERIFICA LA CONDICION DE NEGOCIO.
049800        IF WKS-LOTE-LIBRE-IDX EQUAL 0
049900*    FIJA WKS-LOTE-LIBRE-IDX CON WKS-IDX-LOTE.
050000           MOVE WKS-IDX-LOTE TO WKS-LOTE-LIBRE-IDX
050100        END-IF
050200     ELSE
050300*    VERIFICA LA CONDICION DE NEGOCIO.
050400        IF LOTE-SYMBOL (WKS-IDX-LOTE) EQUAL ORD-SYMBOL
050500*    FIJA WKS-BANDERA-HALLADA CON 'S'.
050600           MOVE 'S' TO WKS-BANDERA-HALLADA
050700*    FIJA WKS-LOTE-HALLADO-IDX CON WKS-IDX-LOTE.
050800           MOVE WKS-IDX-LOTE TO WKS-LOTE-HALLADO-IDX
050900        END-IF
051000     END-IF.
051100 0521-BUSCA-LOTE-SYM-EXIT. EXIT.
051200
051300*    14/02/1990  LTB  R-0190 -- GANANCIA REALIZADA = (LLENADO -
051400*                 ENTRADA PROMEDIO) * CANTIDAD VENDIDA.
051500 0530-REPLICA-VENTA SECTION.
051600*    FIJA WKS-BANDERA-HALLADA CON 'N'.
051700     MOVE 'N' TO WKS-BANDERA-HALLADA
051800*    FIJA WKS-LOTE-HALLADO-IDX CON 0.
051900     MOVE 0   TO WKS-LOTE-HALLADO-IDX
052000*    EJECUTA LA RUTINA CORRESPONDIENTE.
052100     PERFORM 0531-BUSCA-LOTE-VIGENTE
052200        THRU 0531-BUSCA-LOTE-VIGENTE-EXIT
052300        VARYING WKS-IDX-LOTE FROM 1 BY 1
052400        UNTIL WKS-IDX-LOTE GREATER THAN 50
052500           OR LOTE-HALLADO
052600*    VERIFICA LA CONDICION DE NEGOCIO.
052700     IF LOTE-HALLADO
052800*    FIJA WKS-IDX-LOTE CON WKS-LOTE-HALLADO-IDX.
052900        MOVE WKS-LOTE-HALLADO-IDX TO WKS-IDX-LOTE
053000*    CALCULA WKS-PNL-REALIZADO.
053100        COMPUTE WKS-PNL-REALIZADO =
053200           (ORD-PRICE - LOTE-ENTRY-PRICE (WKS-IDX-LOTE))
053300            * ORD-QUANTITY
053400        ADD 1 TO WKS-TOTAL-TRADES
053500*    VERIFICA LA CONDICION DE NEGOCIO.
053600        IF WKS-PNL-REALIZADO GREATER THAN 0
053700*    ACUMULA 1 EN WKS-TRADES-GANADORES.
053800           ADD 1 TO WKS-TRADES-GANADORES
053900        ELSE
054000*    VERIFICA LA CONDICION DE NEGOCIO.
054100           IF WKS-PNL-REALIZADO LESS THAN 0
054200*    ACUMULA 1 EN WKS-TRADES-PERDEDORES.
054300              ADD 1 TO WKS-TRADES-PERDEDORES
054400           END-IF
054500        END-IF
054600*    DESCUENTA LA CANTIDAD VENDIDA DEL LOTE.
054700        SUBTRACT ORD-QUANTITY FROM LOTE-QUANTITY (WKS-IDX-LOTE)
054800*    VERIFICA LA CONDICION DE NEGOCIO.
054900        IF LOTE-QUANTITY (WKS-IDX-LOTE) NOT GREATER THAN 0
055000*    FIJA LOTE-ACTIVO (WKS-IDX-LOTE) CON 'N'.
055100           MOVE 'N' TO LOTE-ACTIVO (WKS-IDX-LOTE)
055200        END-IF
055300     END-IF.
055400 0530-REPLICA-VENTA-EXIT. EXIT.
055500
055600*    BUSCA EN LA TABLA DE LOTES EL LOTE VIGENTE DEL SIMBOLO
055700*    QUE SE ESTA VENDIENDO.
055800 0531-BUSCA-LOTE-VIGENTE SECTION.
055900*    VERIFICA LA CONDICION DE NEGOCIO.
056000     IF LOTE-VIGENTE (WKS-IDX-LOTE)
056100*    VERIFICA LA CONDICION DE NEGOCIO.
056200        IF LOTE-SYMBOL (WKS-IDX-LOTE) EQUAL ORD-SYMBOL
056300*    FIJA WKS-BANDERA-HALLADA CON 'S'.
056400           MOVE 'S' TO WKS-BANDERA-HALLADA
056500*    FIJA WKS-LOTE-HALLADO-IDX CON WKS-IDX-LOTE.
056600           MOVE WKS-IDX-LOTE TO WKS-LOTE-HALLADO-IDX
056700        END-IF
056800     END-IF.
056900 0531-BUSCA-LOTE-VIGENTE-EXIT. EXIT.
057000
057100******************************************************************
057200*             A C U M U L A C I O N   D E   M E T R I C A S      *
057300******************************************************************
057400*    25/01/1995  JCQ  R-0361 -- DRAWDOWN SOBRE EL PICO CORRIENTE.
057500 0600-PROCESA-METRICAS SECTION.
057600*    EJECUTA LA RUTINA CORRESPONDIENTE.
057700     PERFORM 0610-PROCESA-UNA-METRICA
057800        THRU 0610-PROCESA-UNA-METRICA-EXIT
057900        UNTIL FIN-METRICS.
058000 0600-PROCESA-METRICAS-EXIT. EXIT.
058100
058200 0610-PROCESA-UNA-METRICA SECTION.
058300*    ACUMULA 1 EN WKS-NUM-DIAS.
058400     ADD 1 TO WKS-NUM-DIAS
058500*    ACUMULA MET-TOTAL-DELTA EN WKS-SUMA-DELTA.
058600     ADD MET-TOTAL-DELTA TO WKS-SUMA-DELTA
058700*    FIJA WKS-ULTIMO-PNL CON MET-TOTAL-PNL.
058800     MOVE MET-TOTAL-PNL  TO WKS-ULTIMO-PNL
058900*    EJECUTA LA RUTINA CORRESPONDIENTE.
059000     PERFORM 0620-ACTUALIZA-DRAWDOWN
059100        THRU 0620-ACTUALIZA-DRAWDOWN-EXIT
059200*    EJECUTA LA RUTINA CORRESPONDIENTE.
059300     PERFORM 0630-IMPRIME-LINEA-DIARIA
059400        THRU 0630-IMPRIME-LINEA-DIARIA-EXIT
059500*    EJECUTA LA RUTINA CORRESPONDIENTE.
059600     PERFORM 0400-LEE-METRICA
059700        THRU 0400-LEE-METRICA-EXIT.
059800 0610-PROCESA-UNA-METRICA-EXIT. EXIT.
059900
060000 0620-ACTUALIZA-DRAWDOWN SECTION.
060100*    VERIFICA LA CONDICION DE NEGOCIO.
060200     IF WKS-ES-PRIMERA-METRICA
060300*    FIJA WKS-PEAK-PNL CON MET-TOTAL-PNL.
060400        MOVE MET-TOTAL-PNL TO WKS-PEAK-PNL
060500*    FIJA WKS-ES-PRIMERA-SW CON 'N'.
060600        MOVE 'N' TO WKS-ES-PRIMERA-SW
060700     ELSE
060800*    VERIFICA LA CONDICION DE NEGOCIO.
060900        IF MET-TOTAL-PNL GREATER THAN WKS-PEAK-PNL
061000*    FIJA WKS-PEAK-PNL CON MET-TOTAL-PNL.
061100           MOVE MET-TOTAL-PNL TO WKS-PEAK-PNL
061200        END-IF
061300     END-IF
061400*    VERIFICA LA CONDICION DE NEGOCIO.
061500     IF WKS-PEAK-PNL NOT EQUAL 0
061600*    CALCULA WKS-DRAWDOWN-ACTUAL.
061700        COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =
061800           (WKS-PEAK-PNL - MET-TOTAL-PNL) / WKS-PEAK-PNL
061900     ELSE
062000*    FIJA WKS-DRAWDOWN-ACTUAL CON 0.
062100        MOVE 0 TO WKS-DRAWDOWN-ACTUAL
062200     END-IF
062300*    VERIFICA LA CONDICION DE NEGOCIO.
062400     IF WKS-DRAWDOWN-ACTUAL GREATER THAN WKS-DRAWDOWN-MAX
062500*    FIJA WKS-DRAWDOWN-MAX CON WKS-DRAWDOWN-ACTUAL.
062600        MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAX
062700     END-IF.
062800 0620-ACTUALIZA-DRAWDOWN-EXIT. EXIT.
062900
063000*    IMPRIME EL RENGLON DE DETALLE CON LA METRICA DEL DIA.
063100 0630-IMPRIME-LINEA-DIARIA SECTION.
063200*    FIJA WKS-LD-FECHA CON MET-DATE.
063300     MOVE MET-DATE        TO WKS-LD-FECHA
063400*    FIJA WKS-LD-PNL CON MET-TOTAL-PNL.
063500     MOVE MET-TOTAL-PNL   TO WKS-LD-PNL
063600*    FIJA WKS-LD-VALOR CON MET-PORT-VALUE.
063700     MOVE MET-PORT-VALUE  TO WKS-LD-VALOR
063800*    FIJA WKS-LD-DELTA CON MET-TOTAL-DELTA.
063900     MOVE MET-TOTAL-DELTA TO WKS-LD-DELTA
064000*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
064100     WRITE REPORT-LINE FROM WKS-LINEA-DETALLE
064200        AFTER ADVANCING 1 LINE.
064300 0630-IMPRIME-LINEA-DIARIA-EXIT. EXIT.
064400
064500******************************************************************
064600*                  B L O Q U E   D E   R E S U M E N             *
064700******************************************************************
064800 0700-IMPRIME-RESUMEN SECTION.
064900*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
065000     WRITE REPORT-LINE FROM WKS-LINEA-VACIA
065100        AFTER ADVANCING 1 LINE
065200*    VERIFICA LA CONDICION DE NEGOCIO.
065300     IF WKS-TOTAL-TRADES EQUAL 0
065400*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
065500        WRITE REPORT-LINE FROM WKS-LINEA-SIN-OPERACIONES
065600           AFTER ADVANCING 1 LINE
065700     ELSE
065800*    CALCULA WKS-WIN-RATE.
065900        COMPUTE WKS-WIN-RATE ROUNDED =
066000           (WKS-TRADES-GANADORES / WKS-TOTAL-TRADES) * 100
066100*    CALCULA WKS-DRAWDOWN-PCT.
066200        COMPUTE WKS-DRAWDOWN-PCT ROUNDED = WKS-DRAWDOWN-MAX * 100
066300*    VERIFICA LA CONDICION DE NEGOCIO.
066400        IF WKS-NUM-DIAS GREATER THAN 0
066500*    CALCULA WKS-PROM-DELTA.
066600           COMPUTE WKS-PROM-DELTA ROUNDED =
066700              WKS-SUMA-DELTA / WKS-NUM-DIAS
066800        ELSE
066900*    FIJA WKS-PROM-DELTA CON 0.
067000           MOVE 0 TO WKS-PROM-DELTA
067100        END-IF
067200*    FIJA WKS-LR-ETIQUETA CON 'TOTAL TRADES'.
067300        MOVE 'TOTAL TRADES'               TO WKS-LR-ETIQUETA
067400*    FIJA WKS-MASCARA-CTA CON WKS-TOTAL-TRADES.
067500        MOVE WKS-TOTAL-TRADES             TO WKS-MASCARA-CTA
067600*    FIJA WKS-LR-VALOR CON WKS-MASCARA-CTA.
067700        MOVE WKS-MASCARA-CTA              TO WKS-LR-VALOR
067800*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
067900        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
068000           AFTER ADVANCING 1 LINE
068100*    FIJA WKS-LR-ETIQUETA CON 'WINNING TRADES'.
068200        MOVE 'WINNING TRADES'             TO WKS-LR-ETIQUETA
068300*    FIJA WKS-MASCARA-CTA CON WKS-TRADES-GANADORES.
068400        MOVE WKS-TRADES-GANADORES         TO WKS-MASCARA-CTA
068500*    FIJA WKS-LR-VALOR CON WKS-MASCARA-CTA.
068600        MOVE WKS-MASCARA-CTA              TO WKS-LR-VALOR
068700*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
068800        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
068900           AFTER ADVANCING 1 LINE
069000*    FIJA WKS-LR-ETIQUETA CON 'LOSING TRADES'.
069100        MOVE 'LOSING TRADES'              TO WKS-LR-ETIQUETA
069200*    FIJA WKS-MASCARA-CTA CON WKS-TRADES-PERDEDORE.
069300        MOVE WKS-TRADES-PERDEDORES        TO WKS-MASCARA-CTA
069400*    FIJA WKS-LR-VALOR CON WKS-MASCARA-CTA.
069500        MOVE WKS-MASCARA-CTA              TO WKS-LR-VALOR
069600*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
069700        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
069800           AFTER ADVANCING 1 LINE
069900*    FIJA WKS-LR-ETIQUETA CON 'WIN RATE %'.
070000        MOVE 'WIN RATE %'                 TO WKS-LR-ETIQUETA
070100*    FIJA WKS-MASCARA-PCT CON WKS-WIN-RATE.
070200        MOVE WKS-WIN-RATE                 TO WKS-MASCARA-PCT
070300*    FIJA WKS-LR-VALOR CON WKS-MASCARA-PCT.
070400        MOVE WKS-MASCARA-PCT              TO WKS-LR-VALOR
070500*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
070600        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
070700           AFTER ADVANCING 1 LINE
070800*    FIJA WKS-LR-ETIQUETA CON 'TOTAL P&L'.
070900        MOVE 'TOTAL P&L'                  TO WKS-LR-ETIQUETA
071000*    FIJA WKS-MASCARA-MONTO CON WKS-ULTIMO-PNL.
071100        MOVE WKS-ULTIMO-PNL               TO WKS-MASCARA-MONTO
071200*    FIJA WKS-LR-VALOR CON WKS-MASCARA-MONTO.
071300        MOVE WKS-MASCARA-MONTO            TO WKS-LR-VALOR
071400*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
071500        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
071600           AFTER ADVANCING 1 LINE
071700*    FIJA WKS-LR-ETIQUETA CON 'MAX DRAWDOWN %'.
071800        MOVE 'MAX DRAWDOWN %'              TO WKS-LR-ETIQUETA
071900*    FIJA WKS-MASCARA-PCT CON WKS-DRAWDOWN-PCT.
072000        MOVE WKS-DRAWDOWN-PCT             TO WKS-MASCARA-PCT
072100*    FIJA WKS-LR-VALOR CON WKS-MASCARA-PCT.
072200        MOVE WKS-MASCARA-PCT              TO WKS-LR-VALOR
072300*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
072400        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
072500           AFTER ADVANCING 1 LINE
072600*    FIJA WKS-LR-ETIQUETA CON 'AVERAGE DELTA EXPOS.
072700        MOVE 'AVERAGE DELTA EXPOSURE'      TO WKS-LR-ETIQUETA
072800*    FIJA WKS-MASCARA-DELTA CON WKS-PROM-DELTA.
072900        MOVE WKS-PROM-DELTA               TO WKS-MASCARA-DELTA
073000*    FIJA WKS-LR-VALOR CON WKS-MASCARA-DELTA.
073100        MOVE WKS-MASCARA-DELTA            TO WKS-LR-VALOR
073200*    GRABA EL RENGLON EN EL ARCHIVO DE REPORTE.
073300        WRITE REPORT-LINE FROM WKS-LINEA-RESUMEN
073400           AFTER ADVANCING 1 LINE
073500     END-IF.
073600 0700-IMPRIME-RESUMEN-EXIT. EXIT.
073700
073800******************************************************************
073900*                    C I E R R A   A R C H I V O S               *
074000******************************************************************
074100 9999-CIERRA-ARCHIVOS SECTION.
074200*    CIERRA LOS ARCHIVOS AL TERMINAR EL REPORTE.
074300     CLOSE ORDERS METRICS REPORT.
074400 9999-CIERRA-ARCHIVOS-EXIT. EXIT.
