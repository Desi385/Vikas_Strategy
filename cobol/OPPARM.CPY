000100******************************************************************
000200*    OPPARM  --  LAYOUT DEL REGISTRO DE PARAMETROS DE CORRIDA    *
000300*    USADO POR EL DRIVER DE BACKTEST (OPBT1C01) PARA EL ARCHIVO  *
000400*    PARAMS.  LINEA UNICA DE LONGITUD FIJA, SIN ETIQUETAS.       *
000500******************************************************************
000600*    FECHA       AUTOR   DESCRIPCION                            *
000700*    -----       -----   -----------                            *
000800*    19/02/2024  PEDR    VERSION INICIAL PARA OPBT1C01           *
000900******************************************************************
001000 01  REG-PARAMETROS.
001100*--> SECCION DE TRADING -----------------------------------------
001200     02  PRM-CAPITAL              PIC 9(09)V99.
001300     02  PRM-MAX-LOSS-PCT         PIC 9(03)V99.
001400     02  PRM-TGT-PROFIT-PCT       PIC 9(03)V99.
001500*--> SECCION DE ESTRATEGIA ---------------------------------------
001600     02  PRM-TARGET-DELTA         PIC S9V9(04).
001700     02  PRM-POSITION-SIZING      PIC 9V99.
001800     02  PRM-ADJ-THRESHOLD        PIC 9V9(04).
001900     02  PRM-MIN-PREMIUM          PIC 9(05)V99.
002000     02  PRM-MAX-POSITIONS        PIC 9(03).
002100     02  PRM-TRADE-START          PIC X(05).
002200     02  PRM-TRADE-END            PIC X(05).
002300     02  FILLER                   PIC X(10).
