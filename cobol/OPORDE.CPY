000100******************************************************************
000200*    OPORDE  --  LAYOUT DEL REGISTRO DE ORDEN EJECUTADA.         *
000300*    ARCHIVO ORDERS, BITACORA DE LLENADOS DEL BACKTEST.          *
000400******************************************************************
000500*    FECHA       AUTOR   DESCRIPCION                            *
000600*    -----       -----   -----------                            *
000700*    19/02/2024  PEDR    VERSION INICIAL PARA OPBT1C01           *
000800******************************************************************
000900 01  REG-ORDEN.
001000     02  ORD-ID                   PIC 9(07).
001100     02  ORD-DATE                 PIC X(08).
001200     02  ORD-SYMBOL               PIC X(20).
001300     02  ORD-SIDE                 PIC X(04).
001400         88  ORD-ES-COMPRA                  VALUE 'BUY '.
001500         88  ORD-ES-VENTA                   VALUE 'SELL'.
001600     02  ORD-QUANTITY             PIC S9(07).
001700     02  ORD-PRICE                PIC S9(07)V99.
001800     02  ORD-REASON               PIC X(12).
001900         88  ORD-RAZON-ENTRADA               VALUE 'ENTRY'.
002000         88  ORD-RAZON-META                  VALUE 'TARGET-HIT'.
002100         88  ORD-RAZON-STOP                  VALUE 'STOP-LOSS'.
002200         88  ORD-RAZON-AJUSTE                 VALUE 'DELTA-ADJ'.
