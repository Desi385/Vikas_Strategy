000100******************************************************************
000200*    OPCOTI  --  LAYOUT DEL REGISTRO DE COTIZACION DIARIA DE     *
000300*    OPCIONES.  ARCHIVO QUOTES, ORDENADO POR FECHA Y SIMBOLO.    *
000400******************************************************************
000500*    FECHA       AUTOR   DESCRIPCION                            *
000600*    -----       -----   -----------                            *
000700*    19/02/2024  PEDR    VERSION INICIAL PARA OPBT1C01           *
000800*    10/08/2026  PEDR    SE AJUSTA LONGITUD DE REG-COTIZACION A  *
000900*                        LOS 86 BYTES DE LOS CAMPOS DEFINIDOS;   *
001000*                        SE QUITA EL FILLER DE RELLENO SOBRANTE. *
001100******************************************************************
001200 01  REG-COTIZACION.
001300     02  QT-DATE                  PIC X(08).
001400     02  QT-SYMBOL                PIC X(20).
001500     02  QT-INSTR-TYPE            PIC X(02).
001600         88  QT-ES-CALL                     VALUE 'CE'.
001700         88  QT-ES-PUT                      VALUE 'PE'.
001800     02  QT-STRIKE                PIC 9(07).
001900     02  QT-EXPIRY                PIC X(08).
002000     02  QT-LAST-PRICE            PIC S9(07)V99.
002100     02  QT-BID-PRICE             PIC S9(07)V99.
002200     02  QT-ASK-PRICE             PIC S9(07)V99.
002300     02  QT-UNDERLYING            PIC S9(07)V99.
002400     02  QT-DELTA                 PIC S9V9(04).
