000100******************************************************************
000200* FECHA       : 14/03/1987                                       *
000300* PROGRAMADOR : R. CASTILLO MENDEZ                               *
000400* APLICACION  : OPCIONES - ESTRATEGIA NEUTRAL A DELTA            *
000500* PROGRAMA    : OPBT1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRE EL BACKTEST DIARIO DE LA ESTRATEGIA NEUTRAL*
000800*             : A DELTA.  LEE PARAMETROS DE CORRIDA Y EL ARCHIVO *
000900*             : DE COTIZACIONES DIARIAS, SELECCIONA OPCIONES,    *
001000*             : DIMENSIONA Y EJECUTA COMPRAS/VENTAS SIMULADAS,   *
001100*             : REBALANCEA EL DELTA DE LA CARTERA Y ACUMULA LAS  *
001200*             : METRICAS DIARIAS.  EL REPORTE FINAL LO PRODUCE   *
001300*             : EL PASO SIGUIENTE, OPRP1C01.                     *
001400* ARCHIVOS    : PARAMS=C,QUOTES=C,ORDERS=A,METRICS=A             *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 241055                                           *
001800* NOMBRE      : BACKTEST ESTRATEGIA NEUTRAL A DELTA              *
001900******************************************************************
002000*                     B I T A C O R A   D E   C A M B I O S      *
002100******************************************************************
002200* FECHA       INIC  SOLIC.   DESCRIPCION                         *
002300* ----------  ----  ------   -----------------------------------*
002400* 14/03/1987  RCM   --       ALTA INICIAL.  SIMULADOR DE CARTERA *
002500*                            DE OPCIONES SOBRE ACCIONES LOCALES. *
002600* 02/09/1988  RCM   R-0112   AGREGA CALCULO DE COMISION SOBRE    *
002700*                            PRIMA EN CADA LLENADO.              *
002800* 21/01/1990  LTB   R-0188   CORRIGE TRUNCAMIENTO EN EL          *
002900*                            DIMENSIONAMIENTO DE LOTES.          *
003000* 17/07/1991  LTB   R-0221   AGREGA CONTEO DE POSICIONES ABIERTAS*
003100*                            AL CIERRE DEL DIA (VER ESTADISTICAS)*
003200* 30/03/1993  JCQ   R-0304   VALIDACION DE PARAMETROS FALTANTES  *
003300*                            ANTES DE INICIAR LA CORRIDA.        *
003400* 09/11/1994  JCQ   R-0340   SE AGREGAN LOS PARAMETROS DE HORARIO*
003500*                            DE NEGOCIACION (TRADE-START/END).   *
003600*                            LA CORRIDA ES DIARIA, SIN QUIEBRE   *
003700*                            INTRADIA, POR LO QUE SOLO SE VALIDA *
003800*                            SU PRESENCIA.                       *
003900* 04/05/1996  MOV   R-0412   REESCRITURA DE LA SELECCION DE      *
004000*                            OPCIONES POR SPREAD Y CERCANIA.     *
004100* 28/10/1997  MOV   R-0455   AJUSTE DE LA CARTERA A DELTA-NEUTRO *
004200*                            CUANDO LA DESVIACION SUPERA EL      *
004300*                            UMBRAL PARAMETRIZADO.               *
004400* 19/12/1998  SQR   R-0501   REVISION Y2K:  SE AMPLIA QT-DATE,   *
004500*                            ORD-DATE Y MET-DATE A AAAAMMDD DE   *
004600*                            4 DIGITOS DE ANO EN TODOS LOS       *
004700*                            ARCHIVOS Y COPY-BOOKS DEL SISTEMA.  *
004800* 11/02/1999  SQR   R-0501   PRUEBAS DE REGRESION Y2K SOBRE      *
004900*                            TABLA-COTIZACIONES-DIA.  SIN        *
005000*                            HALLAZGOS.                          *
005100* 02/08/2001  EDH   R-0588   SE AGREGA EL PASE DE SALIDAS POR    *
005200*                            GANANCIA META Y POR STOP DE PERDIDA.*
005300* 15/01/2003  EDH   R-0612   CAMBIA EL PROMEDIO DE ENTRADA A     *
005400*                            REDONDEO HACIA ARRIBA (ROUNDED).    *
005500* 23/09/2005  PDRZ  R-0677   SE AGREGA VALIDACION DE CUENTAS     *
005600*                            FUERA DE ORDEN EN QUOTES.           *
005700* 11/06/2008  PDRZ  R-0733   TOPE FIJO DE 50 POSICIONES          *
005800*                            SIMULTANEAS EN TABLA-POSICIONES.    *
005900* 19/02/2024  PEDR  241055   REESTRUCTURACION COMPLETA DEL       *
006000*                            BACKTEST PARA LA NUEVA MESA DE      *
006100*                            OPCIONES.  SE SEPARA EL REPORTE A   *
006200*                            OPRP1C01 COMO PASO INDEPENDIENTE.   *
006300******************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID. OPBT1C01.
006600 AUTHOR. R. CASTILLO MENDEZ.
006700 INSTALLATION. GERENCIA DE SISTEMAS - MESA DE OPCIONES.
006800 DATE-WRITTEN. 14/03/1987.
006900 DATE-COMPILED.
007000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     CONSOLE IS CONSOLA-SISTEMA.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PARAMS  ASSIGN TO PARAMS
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS FS-PARAMS
008200                             FSE-PARAMS.
008300
008400     SELECT QUOTES  ASSIGN TO QUOTES
008500            ORGANIZATION IS SEQUENTIAL
008600            ACCESS       IS SEQUENTIAL
008700            FILE STATUS  IS FS-QUOTES
008800                             FSE-QUOTES.
008900
009000     SELECT ORDERS  ASSIGN TO ORDERS
009100            ORGANIZATION IS SEQUENTIAL
009200            ACCESS       IS SEQUENTIAL
009300            FILE STATUS  IS FS-ORDERS
009400                             FSE-ORDERS.
009500
009600     SELECT METRICS ASSIGN TO METRICS
009700            ORGANIZATION IS SEQUENTIAL
009800            ACCESS       IS SEQUENTIAL
009900            FILE STATUS  IS FS-METRICS
010000                             FSE-METRICS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400******************************************************************
010500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010600******************************************************************
010700*   PARAMETROS DE LA CORRIDA (LINEA UNICA).
010800*   COTIZACIONES DIARIAS DE OPCIONES, ORDENADAS FECHA/SIMBOLO.
010900*   BITACORA DE ORDENES (LLENADOS SIMULADOS).
011000*   METRICAS DIARIAS DE LA CARTERA.
011100 FD  PARAMS.
011200*    LAYOUT DE LOS PARAMETROS DE LA CORRIDA (VER COPY OPPARM).
011300     COPY OPPARM.
011400 FD  QUOTES.
011500*    LAYOUT DE LA COTIZACION DIARIA DE OPCIONES (COPY OPCOTI).
011600     COPY OPCOTI.
011700 FD  ORDERS.
011800*    LAYOUT DE LA ORDEN EJECUTADA EN EL BACKTEST (COPY OPORDE).
011900     COPY OPORDE.
012000 FD  METRICS.
012100*    LAYOUT DE LA METRICA DIARIA DE CARTERA (COPY OPMETR).
012200     COPY OPMETR.
012300
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012700******************************************************************
012800 01 WKS-FS-STATUS.
012900    02 WKS-STATUS.
013000*      PARAMETROS DE CORRIDA.
013100       04 FS-PARAMS              PIC 9(02) VALUE ZEROES.
013200       04 FSE-PARAMS.
013300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013600*      COTIZACIONES DIARIAS.
013700       04 FS-QUOTES              PIC 9(02) VALUE ZEROES.
013800       04 FSE-QUOTES.
013900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014200*      BITACORA DE ORDENES.
014300       04 FS-ORDERS              PIC 9(02) VALUE ZEROES.
014400       04 FSE-ORDERS.
014500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014800*      METRICAS DIARIAS.
014900       04 FS-METRICS             PIC 9(02) VALUE ZEROES.
015000       04 FSE-METRICS.
015100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015400*      VARIABLES RUTINA DE FSE
015500       04 PROGRAMA               PIC X(08) VALUE SPACES.
015600       04 ARCHIVO                PIC X(08) VALUE SPACES.
015700       04 ACCION                 PIC X(10) VALUE SPACES.
015800       04 LLAVE                  PIC X(32) VALUE SPACES.
015900
016000******************************************************************
016100*                  SUBINDICES DE USO FRECUENTE                   *
016200******************************************************************
016300 77 WKS-IDX-POS               PIC 9(04) COMP VALUE 0.
016400 77 WKS-IDX-COT               PIC 9(04) COMP VALUE 0.
016500 77 WKS-I                     PIC 9(04) COMP VALUE 0.
016600 77 WKS-J                     PIC 9(04) COMP VALUE 0.
016700
016800******************************************************************
016900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017000******************************************************************
017100 01 WKS-VARIABLES-TRABAJO.
017200*    PROXIMO NUMERO DE ORDEN Y CONTADORES DE CONTROL DE CORRIDA.
017300    02 WKS-PROX-ORDEN            PIC 9(07) COMP VALUE 0.
017400    02 WKS-NUM-POS-ABIERTAS      PIC 9(03) COMP VALUE 0.
017500*    DIAS PROCESADOS Y TOTAL DE ORDENES GENERADAS EN EL BACKTEST.
017600    02 WKS-DIAS-PROCESADOS       PIC 9(05) COMP VALUE 0.
017700    02 WKS-TOTAL-ORDENES         PIC 9(07) COMP VALUE 0.
017800*    NUMERO DE COTIZACIONES Y DE OPCIONES ELEGIBLES DEL DIA.
017900    02 WKS-NUM-COTIZ-DIA         PIC 9(04) COMP VALUE 0.
018000    02 WKS-NUM-ELEGIBLES         PIC 9(04) COMP VALUE 0.
018100*    CONTEO DE CALLS Y PUTS ORDENADOS PARA LA SELECCION.
018200    02 WKS-NUM-CALLS-ORD         PIC 9(04) COMP VALUE 0.
018300    02 WKS-NUM-PUTS-ORD          PIC 9(04) COMP VALUE 0.
018400*    TAMANO DE LA SELECCION FINAL Y TOPE DEL GRUPO EN PROCESO.
018500    02 WKS-NUM-SELECCION         PIC 9(04) COMP VALUE 0.
018600    02 WKS-TOPE-GRUPO            PIC 9(03) COMP VALUE 0.
018700*    INDICE TEMPORAL Y APUNTADORES DE BUSQUEDA DE POSICION.
018800    02 WKS-VALOR-TEMP            PIC 9(04) COMP VALUE 0.
018900    02 WKS-POS-LIBRE-IDX         PIC 9(04) COMP VALUE 0.
019000    02 WKS-POS-HALLADA-IDX       PIC 9(04) COMP VALUE 0.
019100*    CANTIDADES CALCULADAS PARA EL DIMENSIONAMIENTO DE LA ORDEN.
019200    02 WKS-MAX-QTY               PIC S9(07) COMP VALUE 0.
019300    02 WKS-TARGET-QTY            PIC S9(07) COMP VALUE 0.
019400    02 WKS-CANT-FINAL            PIC S9(07) COMP VALUE 0.
019500    02 FILLER                    PIC X(04).
019600
019700 01 WKS-BANDERAS.
019800    02 FIN-QUOTES-SW             PIC X(01) VALUE 'N'.
019900       88 FIN-QUOTES                       VALUE 'S'.
020000    02 WKS-BANDERA-HALLADA       PIC X(01) VALUE 'N'.
020100       88 POSICION-HALLADA                 VALUE 'S'.
020200    02 FILLER                    PIC X(05).
020300
020400******************************************************************
020500*              MONTOS DE TRABAJO PARA CALCULOS DE CARTERA        *
020600******************************************************************
020700 01 WKS-MONTO-TRABAJO.
020800    02 WKS-RIESGO-MAXIMO         PIC S9(09)V99       VALUE 0.
020900    02 WKS-PNL-POSICION          PIC S9(09)V99       VALUE 0.
021000    02 WKS-FRACCION-PNL          PIC S9(03)V9(04)    VALUE 0.
021100    02 WKS-PRECIO-NUEVO-PROM     PIC S9(07)V99       VALUE 0.
021200    02 WKS-DELTA-DESVIACION      PIC S9(05)V9(04)    VALUE 0.
021300    02 WKS-DELTA-OBJETIVO-AJ     PIC S9(05)V9(04)    VALUE 0.
021400    02 WKS-PNL-REALIZADO-ACUM    PIC S9(09)V99       VALUE 0.
021500    02 FILLER                    PIC X(06).
021600
021700 01 WKS-CARTERA-TOTALES.
021800    02 WKS-TOTAL-PNL-DIA         PIC S9(09)V99       VALUE 0.
021900    02 WKS-TOTAL-DELTA-DIA       PIC S9(05)V9(04)    VALUE 0.
022000    02 WKS-VALOR-CARTERA-DIA     PIC S9(09)V99       VALUE 0.
022100    02 FILLER                    PIC X(06).
022200
022300******************************************************************
022400*              FECHAS DE PROCESO (CONTROL DE QUIEBRE)            *
022500******************************************************************
022600 01 WKS-FECHA-CORRIENTE.
022700    02 WKS-FEC-CORR              PIC X(08) VALUE SPACES.
022800*    REDEFINICION PARA DESCOMPONER LA FECHA DEL DIA EN PROCESO.
022900 01 WKS-FECHA-CORRIENTE-R REDEFINES WKS-FECHA-CORRIENTE.
023000    02 WKS-ANO-CORR              PIC 9(04).
023100    02 WKS-MES-CORR              PIC 9(02).
023200    02 WKS-DIA-CORR              PIC 9(02).
023300
023400 01 WKS-FECHA-ANTERIOR.
023500    02 WKS-FEC-ANT               PIC X(08) VALUE SPACES.
023600*    REDEFINICION PARA DESCOMPONER LA FECHA DEL DIA ANTERIOR.
023700 01 WKS-FECHA-ANTERIOR-R REDEFINES WKS-FECHA-ANTERIOR.
023800    02 WKS-ANO-ANT                PIC 9(04).
023900    02 WKS-MES-ANT                PIC 9(02).
024000    02 WKS-DIA-ANT                PIC 9(02).
024100
024200******************************************************************
024300*          AREA DE TRABAJO PARA LA ORDEN EN PROCESO              *
024400******************************************************************
024500 01 WKS-ORDEN-STAGING.
024600*    FECHA, SIMBOLO Y LADO DE LA ORDEN EN PROCESO.
024700    02 WKS-ORD-DATE              PIC X(08).
024800    02 WKS-ORD-SYMBOL            PIC X(20).
024900    02 WKS-ORD-SIDE              PIC X(04).
025000*    CANTIDAD, PRECIO Y MOTIVO DE LA ORDEN EN PROCESO.
025100    02 WKS-ORD-QUANTITY          PIC S9(07).
025200    02 WKS-ORD-PRICE             PIC S9(07)V99.
025300    02 WKS-ORD-REASON            PIC X(12).
025400    02 FILLER                    PIC X(05).
025500
025600 01 WKS-VARIAS-CADENAS.
025700    02 WKS-RAZON-SALIDA          PIC X(12) VALUE SPACES.
025800    02 WKS-CAMPO-FALTANTE        PIC X(30) VALUE SPACES.
025900    02 WKS-MASCARA                PIC ZZZ,ZZ9.
026000    02 FILLER                    PIC X(03).
026100
026200******************************************************************
026300*       TABLA DE COTIZACIONES DEL DIA EN PROCESO (LECTURA        *
026400*       ANTICIPADA POR QUIEBRE DE FECHA).  TOPE 200 OPCIONES     *
026500*       COTIZADAS POR DIA.                                       *
026600******************************************************************
026700 01 TABLA-COTIZACIONES-DIA.
026800    02 TCOT-ENTRADA OCCURS 200 TIMES.
026900*    SIMBOLO DE LA OPCION Y SU DESCOMPOSICION RAIZ/SERIE.
027000       04 TCOT-SYMBOL            PIC X(20).
027100       04 TCOT-SYMBOL-R REDEFINES TCOT-SYMBOL.
027200          06 TCOT-SYM-RAIZ       PIC X(12).
027300          06 TCOT-SYM-SERIE      PIC X(08).
027400*    TIPO DE INSTRUMENTO (CALL O PUT) Y STRIKE DE LA OPCION.
027500       04 TCOT-INSTR-TYPE        PIC X(02).
027600          88 TCOT-ES-CALL                  VALUE 'CE'.
027700          88 TCOT-ES-PUT                   VALUE 'PE'.
027800       04 TCOT-STRIKE            PIC 9(07).
027900*    PRECIOS DE CIERRE, PUNTAS Y SUBYACENTE DE LA COTIZACION.
028000       04 TCOT-EXPIRY            PIC X(08).
028100       04 TCOT-LAST-PRICE        PIC S9(07)V99.
028200       04 TCOT-BID-PRICE         PIC S9(07)V99.
028300       04 TCOT-ASK-PRICE         PIC S9(07)V99.
028400       04 TCOT-UNDERLYING        PIC S9(07)V99.
028500*    DELTA, SPREAD Y DESVIACION STRIKE/SUBYACENTE CALCULADOS.
028600       04 TCOT-DELTA             PIC S9V9(04).
028700       04 TCOT-SPREAD            PIC S9(07)V99.
028800       04 TCOT-DIF-STRIKE        PIC S9(07)V99.
028900       04 FILLER                 PIC X(02).
029000
029100******************************************************************
029200*       VECTORES DE ORDEN (INDICES) PARA LA SELECCION SIN USAR   *
029300*       LA CLAUSULA SORT -- ORDENAMIENTO POR INSERCION DIRECTA   *
029400******************************************************************
029500 01 WKS-TABLA-ORDEN.
029600    02 WKS-ORDEN-IDX OCCURS 200 TIMES PIC 9(04) COMP.
029700*    VECTOR DE ORDEN EXCLUSIVO DE LOS CALLS ELEGIBLES DEL DIA.
029800 01 WKS-TABLA-ORDEN-CALL.
029900    02 WKS-ORDEN-CALL-IDX OCCURS 200 TIMES PIC 9(04) COMP.
030000*    VECTOR DE ORDEN EXCLUSIVO DE LOS PUTS ELEGIBLES DEL DIA.
030100 01 WKS-TABLA-ORDEN-PUT.
030200    02 WKS-ORDEN-PUT-IDX OCCURS 200 TIMES PIC 9(04) COMP.
030300
030400******************************************************************
030500*       LISTA DE OPCIONES SELECCIONADAS PARA EL PASE DE ENTRADAS *
030600******************************************************************
030700 01 TABLA-SELECCION-DIA.
030800    02 SEL-ENTRADA OCCURS 50 TIMES.
030900*    SIMBOLO, TIPO, STRIKE Y VENCIMIENTO DE LA SELECCIONADA.
031000       04 SEL-SYMBOL             PIC X(20).
031100       04 SEL-INSTR-TYPE         PIC X(02).
031200       04 SEL-STRIKE             PIC 9(07).
031300       04 SEL-EXPIRY             PIC X(08).
031400*    ULTIMO PRECIO Y DELTA DE LA OPCION SELECCIONADA.
031500       04 SEL-LAST-PRICE         PIC S9(07)V99.
031600       04 SEL-DELTA              PIC S9V9(04).
031700       04 FILLER                 PIC X(02).
031800
031900     COPY OPPOSI.
032000
032100 PROCEDURE DIVISION.
032200******************************************************************
032300*                       P R O C E S O   P R I N C I P A L        *
032400******************************************************************
032500 0000-PROCESO-PRINCIPAL SECTION.
032600*    ABRE LOS ARCHIVOS DE LA CORRIDA.
032700     PERFORM 0100-APERTURA-ARCHIVOS
032800        THRU 0100-APERTURA-ARCHIVOS-EXIT
032900*    LEE LA LINEA DE PARAMETROS.
033000     PERFORM 0200-LEE-PARAMETROS
033100        THRU 0200-LEE-PARAMETROS-EXIT
033200*    VALIDA PARAMETROS OBLIGATORIOS.
033300     PERFORM 0250-VALIDA-PARAMETROS
033400        THRU 0250-VALIDA-PARAMETROS-EXIT
033500*    AVANZA A LA SIGUIENTE COTIZACION.
033600     PERFORM 0300-LEE-COTIZACION
033700        THRU 0300-LEE-COTIZACION-EXIT
033800*    PROCESA UN DIA DE NEGOCIACION.
033900     PERFORM 0310-PROCESA-DIA
034000        THRU 0310-PROCESA-DIA-EXIT
034100        UNTIL FIN-QUOTES
034200*    IMPRIME EL RESUMEN DE CONTROL.
034300     PERFORM 0900-ESTADISTICAS
034400        THRU 0900-ESTADISTICAS-EXIT
034500*    CIERRA LOS ARCHIVOS DE LA CORRIDA.
034600     PERFORM 9999-CIERRA-ARCHIVOS
034700        THRU 9999-CIERRA-ARCHIVOS-EXIT
034800*    TERMINA LA CORRIDA DEL BACKTEST.
034900     STOP RUN.
035000 0000-PROCESO-PRINCIPAL-EXIT. EXIT.
035100
035200******************************************************************
035300*                      A P E R T U R A   A R C H I V O S         *
035400******************************************************************
035500 0100-APERTURA-ARCHIVOS SECTION.
035600*    PROGRAMA SE USA EN LA RUTINA DE FSE (DEBD1R00) PARA
035700*    IDENTIFICAR QUIEN REPORTA EL ERROR DE ARCHIVO.
035800     MOVE 'OPBT1C01' TO PROGRAMA
035900*    ABRE LOS ARCHIVOS REQUERIDOS PARA LA CORRIDA.
036000     OPEN INPUT  PARAMS QUOTES
036100          OUTPUT ORDERS METRICS
036200*    FALLO AL ABRIR PARAMS:  NO HAY CORRIDA POSIBLE SIN LOS
036300*    PARAMETROS DE LA ESTRATEGIA.  ABORTA DE INMEDIATO.
036400     IF FS-PARAMS NOT EQUAL 0
036500*    FIJA ACCION CON 'OPEN'.
036600        MOVE 'OPEN'     TO ACCION
036700*    FIJA LLAVE CON SPACES.
036800        MOVE SPACES     TO LLAVE
036900*    FIJA ARCHIVO CON 'PARAMS'.
037000        MOVE 'PARAMS'   TO ARCHIVO
037100*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
037200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037300                              FS-PARAMS, FSE-PARAMS
037400*    AVISA EN CONSOLA LA CONDICION DE ERROR.
037500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR PARAMS <<<'
037600                UPON CONSOLA-SISTEMA
037700*    FIJA RETURN-CODE CON 91.
037800        MOVE 91 TO RETURN-CODE
037900*    TERMINA LA CORRIDA DEL BACKTEST.
038000        STOP RUN
038100     END-IF
038200*    FALLO AL ABRIR QUOTES:  SIN COTIZACIONES NO HAY SOBRE QUE
038300*    CORRER EL BACKTEST.
038400     IF FS-QUOTES NOT EQUAL 0
038500*    FIJA ACCION CON 'OPEN'.
038600        MOVE 'OPEN'     TO ACCION
038700*    FIJA LLAVE CON SPACES.
038800        MOVE SPACES     TO LLAVE
038900*    FIJA ARCHIVO CON 'QUOTES'.
039000        MOVE 'QUOTES'   TO ARCHIVO
039100*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
039200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039300                              FS-QUOTES, FSE-QUOTES
039400*    AVISA EN CONSOLA LA CONDICION DE ERROR.
039500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR QUOTES <<<'
039600                UPON CONSOLA-SISTEMA
039700*    FIJA RETURN-CODE CON 91.
039800        MOVE 91 TO RETURN-CODE
039900*    TERMINA LA CORRIDA DEL BACKTEST.
040000        STOP RUN
040100     END-IF
040200*    FALLO AL ABRIR LA BITACORA DE ORDENES DE SALIDA.
040300     IF FS-ORDERS NOT EQUAL 0
040400*    FIJA ACCION CON 'OPEN'.
040500        MOVE 'OPEN'     TO ACCION
040600*    FIJA LLAVE CON SPACES.
040700        MOVE SPACES     TO LLAVE
040800*    FIJA ARCHIVO CON 'ORDERS'.
040900        MOVE 'ORDERS'   TO ARCHIVO
041000*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
041100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041200                              FS-ORDERS, FSE-ORDERS
041300*    AVISA EN CONSOLA LA CONDICION DE ERROR.
041400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ORDERS <<<'
041500                UPON CONSOLA-SISTEMA
041600*    FIJA RETURN-CODE CON 91.
041700        MOVE 91 TO RETURN-CODE
041800*    TERMINA LA CORRIDA DEL BACKTEST.
041900        STOP RUN
042000     END-IF
042100*    FALLO AL ABRIR EL ARCHIVO DE METRICAS DIARIAS DE SALIDA.
042200     IF FS-METRICS NOT EQUAL 0
042300*    FIJA ACCION CON 'OPEN'.
042400        MOVE 'OPEN'     TO ACCION
042500*    FIJA LLAVE CON SPACES.
042600        MOVE SPACES     TO LLAVE
042700*    FIJA ARCHIVO CON 'METRICS'.
042800        MOVE 'METRICS'  TO ARCHIVO
042900*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
043000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043100                              FS-METRICS, FSE-METRICS
043200*    AVISA EN CONSOLA LA CONDICION DE ERROR.
043300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR METRICS <<<'
043400                UPON CONSOLA-SISTEMA
043500*    FIJA RETURN-CODE CON 91.
043600        MOVE 91 TO RETURN-CODE
043700*    TERMINA LA CORRIDA DEL BACKTEST.
043800        STOP RUN
043900     END-IF.
044000 0100-APERTURA-ARCHIVOS-EXIT. EXIT.
044100
044200******************************************************************
044300*                 L E C T U R A   D E   P A R A M E T R O S      *
044400******************************************************************
044500 0200-LEE-PARAMETROS SECTION.
044600*    PARAMS ES DE UNA SOLA LINEA; SI VIENE VACIO NO HAY NADA
044700*    QUE CORRER.
044800     READ PARAMS
044900        AT END
045000*    AVISA EN CONSOLA LA CONDICION DE ERROR.
045100           DISPLAY '>>> ARCHIVO PARAMS VACIO, NO HAY CORRIDA <<<'
045200                   UPON CONSOLA-SISTEMA
045300*    CIERRA LOS ARCHIVOS DE LA CORRIDA.
045400           PERFORM 9999-CIERRA-ARCHIVOS
045500              THRU 9999-CIERRA-ARCHIVOS-EXIT
045600*    FIJA RETURN-CODE CON 91.
045700           MOVE 91 TO RETURN-CODE
045800*    TERMINA LA CORRIDA DEL BACKTEST.
045900           STOP RUN
046000     END-READ.
046100 0200-LEE-PARAMETROS-EXIT. EXIT.
046200
046300*    30/03/1993  JCQ  R-0304 -- VALIDA PRESENCIA DE LOS CAMPOS
046400*                 REQUERIDOS ANTES DE ARRANCAR LA CORRIDA.
046500 0250-VALIDA-PARAMETROS SECTION.
046600*    CADA PARAMETRO DE LA ESTRATEGIA DEBE VENIR NUMERICO; SI NO,
046700*    LA CORRIDA SE ABORTA CON EL NOMBRE DEL CAMPO FALTANTE.
046800     IF PRM-CAPITAL NOT NUMERIC
046900*    FIJA WKS-CAMPO-FALTANTE CON 'TRADING.CAPITAL'.
047000        MOVE 'TRADING.CAPITAL' TO WKS-CAMPO-FALTANTE
047100*    ABORTA POR PARAMETRO FALTANTE.
047200        PERFORM 9900-ABORTA-FALTA-PARM
047300           THRU 9900-ABORTA-FALTA-PARM-EXIT
047400     END-IF
047500*    VALIDA QUE EL PORCENTAJE MAXIMO DE PERDIDA SEA NUMERICO.
047600     IF PRM-MAX-LOSS-PCT NOT NUMERIC
047700*    FIJA WKS-CAMPO-FALTANTE CON 'TRADING.MAX_LOSS_PC.
047800        MOVE 'TRADING.MAX_LOSS_PCT' TO WKS-CAMPO-FALTANTE
047900*    ABORTA POR PARAMETRO FALTANTE.
048000        PERFORM 9900-ABORTA-FALTA-PARM
048100           THRU 9900-ABORTA-FALTA-PARM-EXIT
048200     END-IF
048300*    VALIDA QUE EL PORCENTAJE DE GANANCIA META SEA NUMERICO.
048400     IF PRM-TGT-PROFIT-PCT NOT NUMERIC
048500*    FIJA WKS-CAMPO-FALTANTE CON 'TRADING.TARGET_PROF.
048600        MOVE 'TRADING.TARGET_PROFIT_PCT' TO WKS-CAMPO-FALTANTE
048700*    ABORTA POR PARAMETRO FALTANTE.
048800        PERFORM 9900-ABORTA-FALTA-PARM
048900           THRU 9900-ABORTA-FALTA-PARM-EXIT
049000     END-IF
049100*    VALIDA QUE EL DELTA OBJETIVO DE LA CARTERA SEA NUMERICO.
049200     IF PRM-TARGET-DELTA NOT NUMERIC
049300*    FIJA WKS-CAMPO-FALTANTE CON 'STRATEGY.TARGET_DEL.
049400        MOVE 'STRATEGY.TARGET_DELTA' TO WKS-CAMPO-FALTANTE
049500*    ABORTA POR PARAMETRO FALTANTE.
049600        PERFORM 9900-ABORTA-FALTA-PARM
049700           THRU 9900-ABORTA-FALTA-PARM-EXIT
049800     END-IF
049900*    VALIDA QUE EL CRITERIO DE DIMENSIONAMIENTO SEA NUMERICO.
050000     IF PRM-POSITION-SIZING NOT NUMERIC
050100*    FIJA WKS-CAMPO-FALTANTE CON 'STRATEGY.POSITION_S.
050200        MOVE 'STRATEGY.POSITION_SIZING' TO WKS-CAMPO-FALTANTE
050300*    ABORTA POR PARAMETRO FALTANTE.
050400        PERFORM 9900-ABORTA-FALTA-PARM
050500           THRU 9900-ABORTA-FALTA-PARM-EXIT
050600     END-IF
050700*    VALIDA QUE EL UMBRAL DE AJUSTE DE DELTA SEA NUMERICO.
050800     IF PRM-ADJ-THRESHOLD NOT NUMERIC
050900*    FIJA WKS-CAMPO-FALTANTE CON 'STRATEGY.ADJUSTMENT.
051000        MOVE 'STRATEGY.ADJUSTMENT_THRESHOLD' TO WKS-CAMPO-FALTANTE
051100*    ABORTA POR PARAMETRO FALTANTE.
051200        PERFORM 9900-ABORTA-FALTA-PARM
051300           THRU 9900-ABORTA-FALTA-PARM-EXIT
051400     END-IF.
051500 0250-VALIDA-PARAMETROS-EXIT. EXIT.
051600
051700******************************************************************
051800*                   L E C T U R A   D E   Q U O T E S            *
051900******************************************************************
052000 0300-LEE-COTIZACION SECTION.
052100*    LECTURA SECUENCIAL DE COTIZACIONES; AL LLEGAR A FIN DE
052200*    ARCHIVO SE PRENDE EL SWITCH QUE CIERRA EL CICLO PRINCIPAL.
052300     READ QUOTES NEXT RECORD
052400        AT END
052500*    FIJA FIN-QUOTES-SW CON 'S'.
052600           MOVE 'S' TO FIN-QUOTES-SW
052700     END-READ.
052800 0300-LEE-COTIZACION-EXIT. EXIT.
052900
053000******************************************************************
053100*             C I C L O   D I A R I O   D E L   B A C K T E S T  *
053200******************************************************************
053300 0310-PROCESA-DIA SECTION.
053400*    23/09/2005  PDRZ  R-0677 -- ADVIERTE (NO ABORTA) SI EL
053500*                 ARCHIVO QUOTES TRAE FECHAS FUERA DE ORDEN.
053600     IF WKS-FEC-ANT NOT EQUAL SPACES
053700*    DETECTA EL CAMBIO DE FECHA PARA CERRAR EL DIA ANTERIOR.
053800        IF QT-DATE LESS THAN WKS-FEC-ANT
053900*    AVISA EN CONSOLA LA CONDICION DE ERROR.
054000           DISPLAY '>>> ADVERTENCIA: QUOTES FUERA DE ORDEN <<<'
054100                   UPON CONSOLA-SISTEMA
054200        END-IF
054300     END-IF
054400*    QUIEBRE DE FECHA:  CARGA LA TABLA DEL DIA Y CORRE LOS
054500*    PASES DE MERCADO, SALIDAS, ENTRADAS, AJUSTE Y METRICA.
054600     MOVE QT-DATE TO WKS-FEC-CORR
054700*    CARGA LA TABLA DEL DIA.
054800     PERFORM 0320-CARGA-DIA-COTIZACIONES
054900        THRU 0320-CARGA-DIA-COTIZACIONES-EXIT
055000*    MARCA A MERCADO LA CARTERA.
055100     PERFORM 0400-ACTUALIZA-MERCADO
055200        THRU 0400-ACTUALIZA-MERCADO-EXIT
055300*    EVALUA SALIDAS POR META O STOP.
055400     PERFORM 0500-PASE-DE-SALIDAS
055500        THRU 0500-PASE-DE-SALIDAS-EXIT
055600*    BUSCA Y EJECUTA NUEVAS ENTRADAS.
055700     PERFORM 0600-PASE-DE-ENTRADAS
055800        THRU 0600-PASE-DE-ENTRADAS-EXIT
055900*    AJUSTA LA CARTERA A DELTA NEUTRO.
056000     PERFORM 0700-PASE-DE-AJUSTE-DELTA
056100        THRU 0700-PASE-DE-AJUSTE-DELTA-EXIT
056200*    ESCRIBE LA METRICA DEL DIA.
056300     PERFORM 0800-ESCRIBE-METRICA-DIA
056400        THRU 0800-ESCRIBE-METRICA-DIA-EXIT
056500*    FIJA WKS-FEC-ANT CON WKS-FEC-CORR.
056600     MOVE WKS-FEC-CORR TO WKS-FEC-ANT
056700*    ACUMULA 1 EN WKS-DIAS-PROCESADOS.
056800     ADD 1 TO WKS-DIAS-PROCESADOS.
056900 0310-PROCESA-DIA-EXIT. EXIT.
057000
057100*    CARGA EN TABLA-COTIZACIONES-DIA TODAS LAS COTIZACIONES DEL
057200*    DIA WKS-FEC-CORR, POR LECTURA ANTICIPADA (QUIEBRE DE FECHA).
057300 0320-CARGA-DIA-COTIZACIONES SECTION.
057400*    FIJA WKS-NUM-COTIZ-DIA CON 0.
057500     MOVE 0 TO WKS-NUM-COTIZ-DIA
057600*    AGREGA UNA COTIZACION A LA TABLA.
057700     PERFORM 0321-AGREGA-COTIZACION-TABLA
057800        THRU 0321-AGREGA-COTIZACION-TABLA-EXIT
057900        UNTIL FIN-QUOTES
058000           OR QT-DATE NOT EQUAL WKS-FEC-CORR.
058100 0320-CARGA-DIA-COTIZACIONES-EXIT. EXIT.
058200
058300 0321-AGREGA-COTIZACION-TABLA SECTION.
058400*    ACUMULA 1 EN WKS-NUM-COTIZ-DIA.
058500     ADD 1 TO WKS-NUM-COTIZ-DIA
058600*    FIJA WKS-IDX-COT CON WKS-NUM-COTIZ-DIA.
058700     MOVE WKS-NUM-COTIZ-DIA        TO WKS-IDX-COT
058800*    TRASLADA LA COTIZACION LEIDA A SU RANURA EN LA TABLA DEL
058900*    DIA; EL SPREAD Y LA CERCANIA AL SPOT SE CALCULAN ABAJO.
059000     MOVE QT-SYMBOL       TO TCOT-SYMBOL     (WKS-IDX-COT)
059100*    FIJA TCOT-INSTR-TYPE (WKS-IDX-COT CON QT-INSTR-TYPE.
059200     MOVE QT-INSTR-TYPE   TO TCOT-INSTR-TYPE (WKS-IDX-COT)
059300*    FIJA TCOT-STRIKE     (WKS-IDX-COT CON QT-STRIKE.
059400     MOVE QT-STRIKE       TO TCOT-STRIKE     (WKS-IDX-COT)
059500*    FIJA TCOT-EXPIRY     (WKS-IDX-COT CON QT-EXPIRY.
059600     MOVE QT-EXPIRY       TO TCOT-EXPIRY     (WKS-IDX-COT)
059700*    FIJA TCOT-LAST-PRICE (WKS-IDX-COT CON QT-LAST-PRICE.
059800     MOVE QT-LAST-PRICE   TO TCOT-LAST-PRICE (WKS-IDX-COT)
059900*    FIJA TCOT-BID-PRICE  (WKS-IDX-COT CON QT-BID-PRICE.
060000     MOVE QT-BID-PRICE    TO TCOT-BID-PRICE  (WKS-IDX-COT)
060100*    FIJA TCOT-ASK-PRICE  (WKS-IDX-COT CON QT-ASK-PRICE.
060200     MOVE QT-ASK-PRICE    TO TCOT-ASK-PRICE  (WKS-IDX-COT)
060300*    FIJA TCOT-UNDERLYING (WKS-IDX-COT CON QT-UNDERLYING.
060400     MOVE QT-UNDERLYING   TO TCOT-UNDERLYING (WKS-IDX-COT)
060500*    FIJA TCOT-DELTA      (WKS-IDX-COT CON QT-DELTA.
060600     MOVE QT-DELTA        TO TCOT-DELTA      (WKS-IDX-COT)
060700*    EL SPREAD (ASK-BID) SE GUARDA EN VALOR ABSOLUTO PARA
060800*    PODER COMPARARLO DIRECTAMENTE EN LA SELECCION.
060900     COMPUTE TCOT-SPREAD (WKS-IDX-COT) =
061000  QT-ASK-PRICE - QT-BID-PRICE
061100*    RECHAZA PUNTAS INVERTIDAS (SPREAD NEGATIVO) DE LA COTIZACION.
061200     IF TCOT-SPREAD (WKS-IDX-COT) LESS THAN 0
061300*    CALCULA TCOT-SPREAD.
061400        COMPUTE TCOT-SPREAD (WKS-IDX-COT) =
061500           TCOT-SPREAD (WKS-IDX-COT) * -1
061600     END-IF
061700*    LA DIFERENCIA STRIKE-SUBYACENTE TAMBIEN SE GUARDA EN VALOR
061800*    ABSOLUTO; ES LA MEDIDA DE CERCANIA AL SPOT.
061900     COMPUTE TCOT-DIF-STRIKE (WKS-IDX-COT) =
062000  QT-STRIKE - QT-UNDERLYING
062100*    RECHAZA STRIKE/SUBYACENTE INCONSISTENTES EN LA COTIZACION.
062200     IF TCOT-DIF-STRIKE (WKS-IDX-COT) LESS THAN 0
062300*    CALCULA TCOT-DIF-STRIKE.
062400        COMPUTE TCOT-DIF-STRIKE (WKS-IDX-COT) =
062500           TCOT-DIF-STRIKE (WKS-IDX-COT) * -1
062600     END-IF
062700*    AVANZA A LA SIGUIENTE COTIZACION.
062800     PERFORM 0300-LEE-COTIZACION
062900        THRU 0300-LEE-COTIZACION-EXIT.
063000 0321-AGREGA-COTIZACION-TABLA-EXIT. EXIT.
063100
063200******************************************************************
063300*               A C T U A L I Z A C I O N   D E   M E R C A D O  *
063400******************************************************************
063500 0400-ACTUALIZA-MERCADO SECTION.
063600*    ACTUALIZA UNA POSICION.
063700     PERFORM 0410-ACTUALIZA-UNA-POSICION
063800        THRU 0410-ACTUALIZA-UNA-POSICION-EXIT
063900        VARYING WKS-IDX-POS FROM 1 BY 1
064000        UNTIL WKS-IDX-POS GREATER THAN 50.
064100 0400-ACTUALIZA-MERCADO-EXIT. EXIT.
064200
064300*    RECALCULA EL P Y L NO REALIZADO DE UNA POSICION VIGENTE
064400*    CONTRA EL PRECIO MEDIO (BID/ASK) DEL DIA Y SU DELTA ACTUAL.
064500 0410-ACTUALIZA-UNA-POSICION SECTION.
064600*    VERIFICA LA CONDICION DE NEGOCIO.
064700     IF POSICION-ACTIVA (WKS-IDX-POS)
064800*    BUSCA LA COTIZACION DE LA POSICION.
064900        PERFORM 0411-BUSCA-COTIZACION-POS
065000           THRU 0411-BUSCA-COTIZACION-POS-EXIT
065100           VARYING WKS-IDX-COT FROM 1 BY 1
065200           UNTIL WKS-IDX-COT GREATER THAN WKS-NUM-COTIZ-DIA
065300     END-IF.
065400 0410-ACTUALIZA-UNA-POSICION-EXIT. EXIT.
065500
065600*    BUSCA EN TABLA-COTIZACIONES-DIA LA COTIZACION VIGENTE DEL
065700*    SIMBOLO DE LA POSICION ABIERTA; SI NO HAY COTIZACION DEL
065800*    DIA LA POSICION QUEDA SIN ACTUALIZAR (ILIQUIDA).
065900 0411-BUSCA-COTIZACION-POS SECTION.
066000*    VERIFICA LA CONDICION DE NEGOCIO.
066100     IF TCOT-SYMBOL (WKS-IDX-COT) EQUAL POS-SYMBOL (WKS-IDX-POS)
066200*    FIJA EL CAMPO DE TRABAJO.
066300        MOVE TCOT-LAST-PRICE (WKS-IDX-COT)
066400          TO POS-CURRENT-PRICE (WKS-IDX-POS)
066500*    FIJA EL CAMPO DE TRABAJO.
066600        MOVE TCOT-DELTA (WKS-IDX-COT)
066700          TO POS-DELTA (WKS-IDX-POS)
066800     END-IF.
066900 0411-BUSCA-COTIZACION-POS-EXIT. EXIT.
067000
067100******************************************************************
067200*                      P A S E   D E   S A L I D A S             *
067300******************************************************************
067400 0500-PASE-DE-SALIDAS SECTION.
067500*    EVALUA SALIDA DE UNA POSICION.
067600     PERFORM 0510-EVALUA-SALIDA-POSICION
067700        THRU 0510-EVALUA-SALIDA-POSICION-EXIT
067800        VARYING WKS-IDX-POS FROM 1 BY 1
067900        UNTIL WKS-IDX-POS GREATER THAN 50.
068000 0500-PASE-DE-SALIDAS-EXIT. EXIT.
068100
068200*    02/08/2001  EDH  R-0588 -- SALIDA POR GANANCIA META O POR
068300*                 STOP DE PERDIDA, SOBRE LA FRACCION DE GANANCIA.
068400 0510-EVALUA-SALIDA-POSICION SECTION.
068500*    VERIFICA LA CONDICION DE NEGOCIO.
068600     IF POSICION-ACTIVA (WKS-IDX-POS)
068700*    CALCULA WKS-PNL-POSICION.
068800        COMPUTE WKS-PNL-POSICION =
068900           (POS-CURRENT-PRICE (WKS-IDX-POS) -
069000            POS-ENTRY-PRICE   (WKS-IDX-POS))
069100            * POS-QUANTITY    (WKS-IDX-POS)
069200        COMPUTE WKS-FRACCION-PNL ROUNDED =
069300           WKS-PNL-POSICION /
069400           (POS-ENTRY-PRICE (WKS-IDX-POS) *
069500            POS-QUANTITY   (WKS-IDX-POS))
069600*    VERIFICA LA CONDICION DE NEGOCIO.
069700        IF WKS-FRACCION-PNL NOT LESS THAN
069800              (PRM-TGT-PROFIT-PCT / 100)
069900*    FIJA WKS-RAZON-SALIDA CON 'TARGET-HIT'.
070000           MOVE 'TARGET-HIT' TO WKS-RAZON-SALIDA
070100*    CIERRA LA POSICION Y REGISTRA LA VENTA.
070200           PERFORM 0520-EJECUTA-VENTA
070300              THRU 0520-EJECUTA-VENTA-EXIT
070400        ELSE
070500*    VERIFICA LA CONDICION DE NEGOCIO.
070600           IF WKS-FRACCION-PNL NOT GREATER THAN
070700                 ((PRM-MAX-LOSS-PCT / 100) * -1)
070800*    FIJA WKS-RAZON-SALIDA CON 'STOP-LOSS'.
070900              MOVE 'STOP-LOSS' TO WKS-RAZON-SALIDA
071000*    CIERRA LA POSICION Y REGISTRA LA VENTA.
071100              PERFORM 0520-EJECUTA-VENTA
071200                 THRU 0520-EJECUTA-VENTA-EXIT
071300           END-IF
071400        END-IF
071500     END-IF.
071600 0510-EVALUA-SALIDA-POSICION-EXIT. EXIT.
071700
071800*    CIERRA (VENDE) LA POSICION QUE CUMPLIO META O STOP Y
071900*    GENERA LA ORDEN DE SALIDA CORRESPONDIENTE.
072000 0520-EJECUTA-VENTA SECTION.
072100*    ACUMULA WKS-PNL-POSICION EN WKS-PNL-REALIZADO-ACUM.
072200     ADD WKS-PNL-POSICION TO WKS-PNL-REALIZADO-ACUM
072300*    FIJA WKS-ORD-DATE CON WKS-FEC-CORR.
072400     MOVE WKS-FEC-CORR                    TO WKS-ORD-DATE
072500*    FIJA WKS-ORD-SYMBOL CON POS-SYMBOL       (WK.
072600     MOVE POS-SYMBOL       (WKS-IDX-POS)  TO WKS-ORD-SYMBOL
072700*    FIJA WKS-ORD-SIDE CON 'SELL'.
072800     MOVE 'SELL'                          TO WKS-ORD-SIDE
072900*    FIJA WKS-ORD-QUANTITY CON POS-QUANTITY     (WK.
073000     MOVE POS-QUANTITY     (WKS-IDX-POS)  TO WKS-ORD-QUANTITY
073100*    FIJA WKS-ORD-PRICE CON POS-CURRENT-PRICE (W.
073200     MOVE POS-CURRENT-PRICE (WKS-IDX-POS) TO WKS-ORD-PRICE
073300*    FIJA WKS-ORD-REASON CON WKS-RAZON-SALIDA.
073400     MOVE WKS-RAZON-SALIDA                TO WKS-ORD-REASON
073500*    ESCRIBE LA ORDEN EN LA BITACORA.
073600     PERFORM 1050-ESCRIBE-ORDEN
073700        THRU 1050-ESCRIBE-ORDEN-EXIT
073800*    FIJA POS-ACTIVA (WKS-IDX-POS) CON 'N'.
073900     MOVE 'N' TO POS-ACTIVA (WKS-IDX-POS)
074000*    DESCUENTA EL VALOR DEL TOTAL.
074100     SUBTRACT 1 FROM WKS-NUM-POS-ABIERTAS.
074200 0520-EJECUTA-VENTA-EXIT. EXIT.
074300
074400******************************************************************
074500*                      P A S E   D E   E N T R A D A S           *
074600******************************************************************
074700 0600-PASE-DE-ENTRADAS SECTION.
074800*    SOLO SE BUSCAN NUEVAS ENTRADAS SI HAY CUPO EN LA CARTERA
074900*    (TOPE PARAMETRIZADO DE POSICIONES SIMULTANEAS).
075000     IF WKS-NUM-POS-ABIERTAS LESS THAN PRM-MAX-POSITIONS
075100*    SELECCIONA LAS OPCIONES DEL DIA.
075200        PERFORM 0610-SELECCIONA-OPCIONES
075300           THRU 0610-SELECCIONA-OPCIONES-EXIT
075400*    COMPRA LAS OPCIONES SELECCIONADAS.
075500        PERFORM 0640-COMPRA-SELECCIONADAS
075600           THRU 0640-COMPRA-SELECCIONADAS-EXIT
075700     END-IF.
075800 0600-PASE-DE-ENTRADAS-EXIT. EXIT.
075900
076000*    04/05/1996  MOV  R-0412 -- SELECCION DE OPCIONES:  FILTRO DE
076100*                 PRIMA MINIMA, ORDEN POR SPREAD, SEPARACION
076200*                 CALL/PUT Y REORDEN POR CERCANIA AL SPOT.
076300 0610-SELECCIONA-OPCIONES SECTION.
076400*    FIJA WKS-NUM-ELEGIBLES CON 0.
076500     MOVE 0 TO WKS-NUM-ELEGIBLES
076600*    MARCA LAS COTIZACIONES ELEGIBLES.
076700     PERFORM 0611-MARCA-ELEGIBLES
076800        THRU 0611-MARCA-ELEGIBLES-EXIT
076900        VARYING WKS-IDX-COT FROM 1 BY 1
077000        UNTIL WKS-IDX-COT GREATER THAN WKS-NUM-COTIZ-DIA
077100*    ORDENA LOS ELEGIBLES POR SPREAD.
077200     PERFORM 0612-ORDENA-POR-SPREAD
077300        THRU 0612-ORDENA-POR-SPREAD-EXIT
077400*    FIJA WKS-NUM-CALLS-ORD CON 0.
077500     MOVE 0 TO WKS-NUM-CALLS-ORD
077600*    FIJA WKS-NUM-PUTS-ORD CON 0.
077700     MOVE 0 TO WKS-NUM-PUTS-ORD
077800*    SEPARA CALLS Y PUTS.
077900     PERFORM 0613-SEPARA-CALLS-PUTS
078000        THRU 0613-SEPARA-CALLS-PUTS-EXIT
078100        VARYING WKS-I FROM 1 BY 1
078200        UNTIL WKS-I GREATER THAN WKS-NUM-ELEGIBLES
078300*    REORDENA POR CERCANIA AL SPOT.
078400     PERFORM 0614-ORDENA-POR-CERCANIA
078500        THRU 0614-ORDENA-POR-CERCANIA-EXIT
078600*    ARMA LA LISTA FINAL DE SELECCION.
078700     PERFORM 0615-ARMA-LISTA-SELECCION
078800        THRU 0615-ARMA-LISTA-SELECCION-EXIT.
078900 0610-SELECCIONA-OPCIONES-EXIT. EXIT.
079000
079100*    RECORRE LA TABLA DE COTIZACIONES DEL DIA Y MARCA COMO
079200*    ELEGIBLES LAS OPCIONES QUE CUMPLEN EL SPREAD MAXIMO
079300*    PARAMETRIZADO (DESCARTA LAS PUNTAS DEMASIADO ANCHAS).
079400 0611-MARCA-ELEGIBLES SECTION.
079500*    DESCARTA LAS OPCIONES CON PRIMA MENOR A LA PRIMA MINIMA
079600*    PARAMETRIZADA (EVITA OPCIONES SIN VALOR).
079700     IF TCOT-LAST-PRICE (WKS-IDX-COT) NOT LESS THAN
079800           PRM-MIN-PREMIUM
079900*    ACUMULA 1 EN WKS-NUM-ELEGIBLES.
080000        ADD 1 TO WKS-NUM-ELEGIBLES
080100*    FIJA WKS-ORDEN-IDX (WKS-NUM-ELEGI CON WKS-IDX-COT.
080200        MOVE WKS-IDX-COT TO WKS-ORDEN-IDX (WKS-NUM-ELEGIBLES)
080300     END-IF.
080400 0611-MARCA-ELEGIBLES-EXIT. EXIT.
080500
080600*    ORDENAMIENTO POR INSERCION DIRECTA (ESTABLE) SOBRE EL
080700*    VECTOR DE INDICES, ASCENDENTE POR SPREAD.  NO USA SORT.
080800 0612-ORDENA-POR-SPREAD SECTION.
080900*    ORDENA LAS ELEGIBLES POR SPREAD SOLO SI HAY MAS DE UNA.
081000     IF WKS-NUM-ELEGIBLES GREATER THAN 1
081100*    INSERTA UN INDICE POR SPREAD.
081200        PERFORM 0612-INSERTA-UNO
081300           THRU 0612-INSERTA-UNO-EXIT
081400           VARYING WKS-I FROM 2 BY 1
081500           UNTIL WKS-I GREATER THAN WKS-NUM-ELEGIBLES
081600     END-IF.
081700 0612-ORDENA-POR-SPREAD-EXIT. EXIT.
081800
081900*    INSERTA UN INDICE EN SU POSICION DENTRO DEL VECTOR
082000*    ORDENADO POR SPREAD (INSERCION DIRECTA).
082100 0612-INSERTA-UNO SECTION.
082200*    FIJA WKS-VALOR-TEMP CON WKS-ORDEN-IDX (WKS-I.
082300     MOVE WKS-ORDEN-IDX (WKS-I) TO WKS-VALOR-TEMP
082400*    FIJA WKS-J CON WKS-I.
082500     MOVE WKS-I                 TO WKS-J
082600*    DESPLAZA PARA ABRIR EL HUECO.
082700     PERFORM 0612-DESPLAZA-UNO
082800        THRU 0612-DESPLAZA-UNO-EXIT
082900        UNTIL WKS-J LESS THAN 2
083000           OR TCOT-SPREAD (WKS-ORDEN-IDX (WKS-J - 1))
083100                 NOT GREATER THAN TCOT-SPREAD (WKS-VALOR-TEMP)
083200*    FIJA WKS-ORDEN-IDX (WKS-J) CON WKS-VALOR-TEMP.
083300     MOVE WKS-VALOR-TEMP TO WKS-ORDEN-IDX (WKS-J).
083400 0612-INSERTA-UNO-EXIT. EXIT.
083500
083600*    RECORRE EL VECTOR DE SPREAD ABRIENDO EL HUECO PARA LA
083700*    INSERCION DEL INDICE ENTRANTE.
083800 0612-DESPLAZA-UNO SECTION.
083900*    FIJA WKS-ORDEN-IDX (WKS-J) CON WKS-ORDEN-IDX (WKS-J.
084000     MOVE WKS-ORDEN-IDX (WKS-J - 1) TO WKS-ORDEN-IDX (WKS-J)
084100*    DESCUENTA EL VALOR DEL TOTAL.
084200     SUBTRACT 1 FROM WKS-J.
084300 0612-DESPLAZA-UNO-EXIT. EXIT.
084400
084500*    DEL VECTOR YA ORDENADO POR SPREAD, SEPARA LOS INDICES DE
084600*    CALLS Y DE PUTS EN SUS PROPIOS VECTORES DE TRABAJO.
084700 0613-SEPARA-CALLS-PUTS SECTION.
084800*    FIJA WKS-VALOR-TEMP CON WKS-ORDEN-IDX (WKS-I.
084900     MOVE WKS-ORDEN-IDX (WKS-I) TO WKS-VALOR-TEMP
085000*    CLASIFICA LA COTIZACION ORDENADA COMO CALL O COMO PUT.
085100     IF TCOT-ES-CALL (WKS-VALOR-TEMP)
085200*    ACUMULA 1 EN WKS-NUM-CALLS-ORD.
085300        ADD 1 TO WKS-NUM-CALLS-ORD
085400*    FIJA EL CAMPO DE TRABAJO.
085500        MOVE WKS-VALOR-TEMP
085600     TO WKS-ORDEN-CALL-IDX (WKS-NUM-CALLS-ORD)
085700     ELSE
085800*    VERIFICA LA CONDICION DE NEGOCIO.
085900        IF TCOT-ES-PUT (WKS-VALOR-TEMP)
086000*    ACUMULA 1 EN WKS-NUM-PUTS-ORD.
086100           ADD 1 TO WKS-NUM-PUTS-ORD
086200*    FIJA EL CAMPO DE TRABAJO.
086300           MOVE WKS-VALOR-TEMP
086400        TO WKS-ORDEN-PUT-IDX (WKS-NUM-PUTS-ORD)
086500        END-IF
086600     END-IF.
086700 0613-SEPARA-CALLS-PUTS-EXIT. EXIT.
086800
086900*    REORDENA CADA GRUPO (CALL, PUT) POR CERCANIA AL SPOT,
087000*    ASCENDENTE SOBRE TCOT-DIF-STRIKE.  INSERCION ESTABLE.
087100 0614-ORDENA-POR-CERCANIA SECTION.
087200*    ORDENA LOS CALLS POR CERCANIA AL DELTA OBJETIVO.
087300     IF WKS-NUM-CALLS-ORD GREATER THAN 1
087400*    INSERTA UNA CALL POR CERCANIA.
087500        PERFORM 0614-INSERTA-CALL
087600           THRU 0614-INSERTA-CALL-EXIT
087700           VARYING WKS-I FROM 2 BY 1
087800           UNTIL WKS-I GREATER THAN WKS-NUM-CALLS-ORD
087900     END-IF
088000*    ORDENA LOS PUTS POR CERCANIA AL DELTA OBJETIVO.
088100     IF WKS-NUM-PUTS-ORD GREATER THAN 1
088200*    INSERTA UN PUT POR CERCANIA.
088300        PERFORM 0614-INSERTA-PUT
088400           THRU 0614-INSERTA-PUT-EXIT
088500           VARYING WKS-I FROM 2 BY 1
088600           UNTIL WKS-I GREATER THAN WKS-NUM-PUTS-ORD
088700     END-IF.
088800 0614-ORDENA-POR-CERCANIA-EXIT. EXIT.
088900
089000*    INSERTA UN INDICE DE CALL EN SU POSICION DENTRO DEL
089100*    VECTOR ORDENADO POR CERCANIA AL SUBYACENTE.
089200 0614-INSERTA-CALL SECTION.
089300*    FIJA WKS-VALOR-TEMP CON WKS-ORDEN-CALL-IDX (.
089400     MOVE WKS-ORDEN-CALL-IDX (WKS-I) TO WKS-VALOR-TEMP
089500*    FIJA WKS-J CON WKS-I.
089600     MOVE WKS-I                       TO WKS-J
089700*    DESPLAZA EL VECTOR DE CALLS.
089800     PERFORM 0614-DESPLAZA-CALL
089900        THRU 0614-DESPLAZA-CALL-EXIT
090000        UNTIL WKS-J LESS THAN 2
090100           OR TCOT-DIF-STRIKE (WKS-ORDEN-CALL-IDX (WKS-J - 1))
090200                 NOT GREATER THAN TCOT-DIF-STRIKE (WKS-VALOR-TEMP)
090300*    FIJA WKS-ORDEN-CALL-IDX (WKS-J) CON WKS-VALOR-TEMP.
090400     MOVE WKS-VALOR-TEMP TO WKS-ORDEN-CALL-IDX (WKS-J).
090500 0614-INSERTA-CALL-EXIT. EXIT.
090600
090700*    ABRE EL HUECO EN EL VECTOR DE CALLS PARA LA INSERCION.
090800 0614-DESPLAZA-CALL SECTION.
090900*    FIJA EL CAMPO DE TRABAJO.
091000     MOVE WKS-ORDEN-CALL-IDX (WKS-J - 1)
091100  TO WKS-ORDEN-CALL-IDX (WKS-J)
091200*    DESCUENTA EL VALOR DEL TOTAL.
091300     SUBTRACT 1 FROM WKS-J.
091400 0614-DESPLAZA-CALL-EXIT. EXIT.
091500
091600*    INSERTA UN INDICE DE PUT EN SU POSICION DENTRO DEL
091700*    VECTOR ORDENADO POR CERCANIA AL SUBYACENTE.
091800 0614-INSERTA-PUT SECTION.
091900*    FIJA WKS-VALOR-TEMP CON WKS-ORDEN-PUT-IDX (W.
092000     MOVE WKS-ORDEN-PUT-IDX (WKS-I) TO WKS-VALOR-TEMP
092100*    FIJA WKS-J CON WKS-I.
092200     MOVE WKS-I                      TO WKS-J
092300*    DESPLAZA EL VECTOR DE PUTS.
092400     PERFORM 0614-DESPLAZA-PUT
092500        THRU 0614-DESPLAZA-PUT-EXIT
092600        UNTIL WKS-J LESS THAN 2
092700           OR TCOT-DIF-STRIKE (WKS-ORDEN-PUT-IDX (WKS-J - 1))
092800                 NOT GREATER THAN TCOT-DIF-STRIKE (WKS-VALOR-TEMP)
092900*    FIJA WKS-ORDEN-PUT-IDX (WKS-J) CON WKS-VALOR-TEMP.
093000     MOVE WKS-VALOR-TEMP TO WKS-ORDEN-PUT-IDX (WKS-J).
093100 0614-INSERTA-PUT-EXIT. EXIT.
093200
093300*    ABRE EL HUECO EN EL VECTOR DE PUTS PARA LA INSERCION.
093400 0614-DESPLAZA-PUT SECTION.
093500*    FIJA EL CAMPO DE TRABAJO.
093600     MOVE WKS-ORDEN-PUT-IDX (WKS-J - 1)
093700  TO WKS-ORDEN-PUT-IDX (WKS-J)
093800*    DESCUENTA EL VALOR DEL TOTAL.
093900     SUBTRACT 1 FROM WKS-J.
094000 0614-DESPLAZA-PUT-EXIT. EXIT.
094100
094200*    TOMA LOS PRIMEROS (MAX-POSITIONS / 2) CALLS, LUEGO LA MISMA
094300*    CANTIDAD DE PUTS, Y TRUNCA LA LISTA A MAX-POSITIONS.
094400 0615-ARMA-LISTA-SELECCION SECTION.
094500*    REPARTE EL CUPO DE POSICIONES POR MITAD ENTRE CALLS Y
094600*    PUTS PARA MANTENER LA CARTERA BALANCEADA.
094700     COMPUTE WKS-TOPE-GRUPO = PRM-MAX-POSITIONS / 2
094800*    FIJA WKS-NUM-SELECCION CON 0.
094900     MOVE 0 TO WKS-NUM-SELECCION
095000*    AGREGA UNA CALL A LA SELECCION.
095100     PERFORM 0616-AGREGA-CALL-SELECCION
095200        THRU 0616-AGREGA-CALL-SELECCION-EXIT
095300        VARYING WKS-I FROM 1 BY 1
095400        UNTIL WKS-I GREATER THAN WKS-TOPE-GRUPO
095500           OR WKS-I GREATER THAN WKS-NUM-CALLS-ORD
095600*    AGREGA UN PUT A LA SELECCION.
095700     PERFORM 0617-AGREGA-PUT-SELECCION
095800        THRU 0617-AGREGA-PUT-SELECCION-EXIT
095900        VARYING WKS-I FROM 1 BY 1
096000        UNTIL WKS-I GREATER THAN WKS-TOPE-GRUPO
096100           OR WKS-I GREATER THAN WKS-NUM-PUTS-ORD
096200*    DESCARTA SI YA SE ALCANZO EL MAXIMO DE POSICIONES.
096300     IF WKS-NUM-SELECCION GREATER THAN PRM-MAX-POSITIONS
096400*    FIJA WKS-NUM-SELECCION CON PRM-MAX-POSITIONS.
096500        MOVE PRM-MAX-POSITIONS TO WKS-NUM-SELECCION
096600     END-IF.
096700 0615-ARMA-LISTA-SELECCION-EXIT. EXIT.
096800
096900*    TOMA LAS CALLS MAS CERCANAS AL SUBYACENTE, HASTA EL TOPE
097000*    CALCULADO, Y LAS AGREGA A LA LISTA DE SELECCION DEL DIA.
097100 0616-AGREGA-CALL-SELECCION SECTION.
097200*    FIJA WKS-VALOR-TEMP CON WKS-ORDEN-CALL-IDX (.
097300     MOVE WKS-ORDEN-CALL-IDX (WKS-I) TO WKS-VALOR-TEMP
097400*    ACUMULA 1 EN WKS-NUM-SELECCION.
097500     ADD 1 TO WKS-NUM-SELECCION
097600*    FIJA EL CAMPO DE TRABAJO.
097700     MOVE TCOT-SYMBOL     (WKS-VALOR-TEMP)
097800       TO SEL-SYMBOL     (WKS-NUM-SELECCION)
097900*    FIJA EL CAMPO DE TRABAJO.
098000     MOVE TCOT-INSTR-TYPE (WKS-VALOR-TEMP)
098100       TO SEL-INSTR-TYPE (WKS-NUM-SELECCION)
098200*    FIJA EL CAMPO DE TRABAJO.
098300     MOVE TCOT-STRIKE     (WKS-VALOR-TEMP)
098400       TO SEL-STRIKE     (WKS-NUM-SELECCION)
098500*    FIJA EL CAMPO DE TRABAJO.
098600     MOVE TCOT-EXPIRY     (WKS-VALOR-TEMP)
098700       TO SEL-EXPIRY     (WKS-NUM-SELECCION)
098800*    FIJA EL CAMPO DE TRABAJO.
098900     MOVE TCOT-LAST-PRICE (WKS-VALOR-TEMP)
099000       TO SEL-LAST-PRICE (WKS-NUM-SELECCION)
099100*    FIJA EL CAMPO DE TRABAJO.
099200     MOVE TCOT-DELTA      (WKS-VALOR-TEMP)
099300       TO SEL-DELTA      (WKS-NUM-SELECCION).
099400 0616-AGREGA-CALL-SELECCION-EXIT. EXIT.
099500
099600*    TOMA LOS PUTS MAS CERCANOS AL SUBYACENTE, HASTA EL TOPE
099700*    CALCULADO, Y LOS AGREGA A LA LISTA DE SELECCION DEL DIA.
099800 0617-AGREGA-PUT-SELECCION SECTION.
099900*    FIJA WKS-VALOR-TEMP CON WKS-ORDEN-PUT-IDX (W.
100000     MOVE WKS-ORDEN-PUT-IDX (WKS-I) TO WKS-VALOR-TEMP
100100*    ACUMULA 1 EN WKS-NUM-SELECCION.
100200     ADD 1 TO WKS-NUM-SELECCION
100300*    FIJA EL CAMPO DE TRABAJO.
100400     MOVE TCOT-SYMBOL     (WKS-VALOR-TEMP)
100500       TO SEL-SYMBOL     (WKS-NUM-SELECCION)
100600*    FIJA EL CAMPO DE TRABAJO.
100700     MOVE TCOT-INSTR-TYPE (WKS-VALOR-TEMP)
100800       TO SEL-INSTR-TYPE (WKS-NUM-SELECCION)
100900*    FIJA EL CAMPO DE TRABAJO.
101000     MOVE TCOT-STRIKE     (WKS-VALOR-TEMP)
101100       TO SEL-STRIKE     (WKS-NUM-SELECCION)
101200*    FIJA EL CAMPO DE TRABAJO.
101300     MOVE TCOT-EXPIRY     (WKS-VALOR-TEMP)
101400       TO SEL-EXPIRY     (WKS-NUM-SELECCION)
101500*    FIJA EL CAMPO DE TRABAJO.
101600     MOVE TCOT-LAST-PRICE (WKS-VALOR-TEMP)
101700       TO SEL-LAST-PRICE (WKS-NUM-SELECCION)
101800*    FIJA EL CAMPO DE TRABAJO.
101900     MOVE TCOT-DELTA      (WKS-VALOR-TEMP)
102000       TO SEL-DELTA      (WKS-NUM-SELECCION).
102100 0617-AGREGA-PUT-SELECCION-EXIT. EXIT.
102200
102300 0640-COMPRA-SELECCIONADAS SECTION.
102400*    COMPRA UNA OPCION DE LA LISTA.
102500     PERFORM 0641-COMPRA-UNA
102600        THRU 0641-COMPRA-UNA-EXIT
102700        VARYING WKS-I FROM 1 BY 1
102800        UNTIL WKS-I GREATER THAN WKS-NUM-SELECCION
102900           OR WKS-NUM-POS-ABIERTAS NOT LESS THAN
103000                 PRM-MAX-POSITIONS.
103100 0640-COMPRA-SELECCIONADAS-EXIT. EXIT.
103200
103300*    DIMENSIONA Y EJECUTA LA COMPRA SIMULADA DE UNA OPCION DE
103400*    LA LISTA DE SELECCION, Y REGISTRA LA ORDEN DE ENTRADA.
103500 0641-COMPRA-UNA SECTION.
103600*    DIMENSIONA EL LOTE, REGISTRA LA ORDEN DE COMPRA Y DA DE
103700*    ALTA O PROMEDIA LA POSICION EN CARTERA.
103800     PERFORM 0620-DIMENSIONA-POSICION
103900        THRU 0620-DIMENSIONA-POSICION-EXIT
104000*    FIJA WKS-ORD-DATE CON WKS-FEC-CORR.
104100     MOVE WKS-FEC-CORR              TO WKS-ORD-DATE
104200*    FIJA WKS-ORD-SYMBOL CON SEL-SYMBOL     (WKS-.
104300     MOVE SEL-SYMBOL     (WKS-I)    TO WKS-ORD-SYMBOL
104400*    FIJA WKS-ORD-SIDE CON 'BUY '.
104500     MOVE 'BUY '                    TO WKS-ORD-SIDE
104600*    FIJA WKS-ORD-QUANTITY CON WKS-CANT-FINAL.
104700     MOVE WKS-CANT-FINAL            TO WKS-ORD-QUANTITY
104800*    FIJA WKS-ORD-PRICE CON SEL-LAST-PRICE (WKS-.
104900     MOVE SEL-LAST-PRICE (WKS-I)    TO WKS-ORD-PRICE
105000*    FIJA WKS-ORD-REASON CON 'ENTRY'.
105100     MOVE 'ENTRY'                   TO WKS-ORD-REASON
105200*    ESCRIBE LA ORDEN EN LA BITACORA.
105300     PERFORM 1050-ESCRIBE-ORDEN
105400        THRU 1050-ESCRIBE-ORDEN-EXIT
105500*    ABRE O PROMEDIA LA POSICION.
105600     PERFORM 1010-ABRE-O-PROMEDIA
105700        THRU 1010-ABRE-O-PROMEDIA-EXIT.
105800 0641-COMPRA-UNA-EXIT. EXIT.
105900
106000*    21/01/1990  LTB  R-0188 -- DIMENSIONAMIENTO POR RIESGO DE
106100*                 CAPITAL, TRUNCADO, CON PISO MINIMO DE 1 LOTE.
106200 0620-DIMENSIONA-POSICION SECTION.
106300*    EL RIESGO MAXIMO ES EL CAPITAL EXPUESTO AL PORCENTAJE
106400*    MAXIMO DE PERDIDA PERMITIDO POR PARAMETRO.
106500     COMPUTE WKS-RIESGO-MAXIMO =
106600        PRM-CAPITAL * (PRM-MAX-LOSS-PCT / 100)
106700*    CALCULA EL MAXIMO DE CONTRATOS SEGUN EL LIMITE DE PERDIDA.
106800     COMPUTE WKS-MAX-QTY =
106900        WKS-RIESGO-MAXIMO / SEL-LAST-PRICE (WKS-I)
107000*    CALCULA LOS CONTRATOS SEGUN EL CRITERIO PARAMETRIZADO.
107100     COMPUTE WKS-TARGET-QTY =
107200        WKS-MAX-QTY * PRM-POSITION-SIZING
107300*    NUNCA SE DIMENSIONA EN CERO; EL PISO ES SIEMPRE 1 LOTE.
107400     IF WKS-TARGET-QTY LESS THAN 1
107500*    FIJA WKS-CANT-FINAL CON 1.
107600        MOVE 1 TO WKS-CANT-FINAL
107700     ELSE
107800*    FIJA WKS-CANT-FINAL CON WKS-TARGET-QTY.
107900        MOVE WKS-TARGET-QTY TO WKS-CANT-FINAL
108000     END-IF.
108100 0620-DIMENSIONA-POSICION-EXIT. EXIT.
108200
108300******************************************************************
108400*          A L T A   O   P R O M E D I O   D E   P O S I C I O N *
108500******************************************************************
108600 1010-ABRE-O-PROMEDIA SECTION.
108700*    BUSCA SI YA EXISTE POSICION VIGENTE DEL SIMBOLO; SI NO,
108800*    LOCALIZA LA PRIMER RANURA LIBRE DE TABLA-POSICIONES.
108900     MOVE 'N' TO WKS-BANDERA-HALLADA
109000*    FIJA WKS-POS-LIBRE-IDX CON 0.
109100     MOVE 0   TO WKS-POS-LIBRE-IDX
109200*    FIJA WKS-POS-HALLADA-IDX CON 0.
109300     MOVE 0   TO WKS-POS-HALLADA-IDX
109400*    BUSCA POSICION VIGENTE DEL SIMBOLO.
109500     PERFORM 1011-BUSCA-POSICION-SYM
109600        THRU 1011-BUSCA-POSICION-SYM-EXIT
109700        VARYING WKS-IDX-POS FROM 1 BY 1
109800        UNTIL WKS-IDX-POS GREATER THAN 50
109900           OR POSICION-HALLADA
110000*    DECIDE SI LA POSICION SE PROMEDIA O SI OCUPA UN LUGAR LIBRE.
110100     IF POSICION-HALLADA
110200*    FIJA WKS-IDX-POS CON WKS-POS-HALLADA-IDX.
110300        MOVE WKS-POS-HALLADA-IDX TO WKS-IDX-POS
110400*    PROMEDIA EL PRECIO DE ENTRADA.
110500        PERFORM 1012-PROMEDIA-POSICION
110600           THRU 1012-PROMEDIA-POSICION-EXIT
110700     ELSE
110800*    FIJA WKS-IDX-POS CON WKS-POS-LIBRE-IDX.
110900        MOVE WKS-POS-LIBRE-IDX   TO WKS-IDX-POS
111000*    DA DE ALTA LA POSICION NUEVA.
111100        PERFORM 1013-ABRE-POSICION-NUEVA
111200           THRU 1013-ABRE-POSICION-NUEVA-EXIT
111300     END-IF.
111400 1010-ABRE-O-PROMEDIA-EXIT. EXIT.
111500
111600*    BUSCA EN TABLA-POSICIONES SI YA EXISTE UNA POSICION
111700*    VIGENTE PARA EL SIMBOLO RECIBIDO (PROMEDIO DE ENTRADA).
111800 1011-BUSCA-POSICION-SYM SECTION.
111900*    VERIFICA LA CONDICION DE NEGOCIO.
112000     IF POSICION-LIBRE (WKS-IDX-POS)
112100*    VERIFICA LA CONDICION DE NEGOCIO.
112200        IF WKS-POS-LIBRE-IDX EQUAL 0
112300*    FIJA WKS-POS-LIBRE-IDX CON WKS-IDX-POS.
112400           MOVE WKS-IDX-POS TO WKS-POS-LIBRE-IDX
112500        END-IF
112600     ELSE
112700*    VERIFICA LA CONDICION DE NEGOCIO.
112800        IF POS-SYMBOL (WKS-IDX-POS) EQUAL WKS-ORD-SYMBOL
112900*    FIJA WKS-BANDERA-HALLADA CON 'S'.
113000           MOVE 'S' TO WKS-BANDERA-HALLADA
113100*    FIJA WKS-POS-HALLADA-IDX CON WKS-IDX-POS.
113200           MOVE WKS-IDX-POS TO WKS-POS-HALLADA-IDX
113300        END-IF
113400     END-IF.
113500 1011-BUSCA-POSICION-SYM-EXIT. EXIT.
113600
113700*    15/01/2003  EDH  R-0612 -- PROMEDIO DE ENTRADA REDONDEADO.
113800 1012-PROMEDIA-POSICION SECTION.
113900*    CALCULA WKS-PRECIO-NUEVO-PROM.
114000     COMPUTE WKS-PRECIO-NUEVO-PROM ROUNDED =
114100        ((POS-ENTRY-PRICE (WKS-IDX-POS) *
114200          POS-QUANTITY   (WKS-IDX-POS)) +
114300         (WKS-ORD-PRICE * WKS-ORD-QUANTITY)) /
114400        (POS-QUANTITY (WKS-IDX-POS) + WKS-ORD-QUANTITY)
114500*    ACUMULA WKS-ORD-QUANTITY EN POS-QUANTITY (WKS-IDX-POS).
114600     ADD  WKS-ORD-QUANTITY      TO POS-QUANTITY (WKS-IDX-POS)
114700*    FIJA POS-ENTRY-PRICE (WKS-IDX-POS CON WKS-PRECIO-NUEVO-PRO.
114800     MOVE WKS-PRECIO-NUEVO-PROM TO POS-ENTRY-PRICE (WKS-IDX-POS)
114900*    FIJA POS-CURRENT-PRICE (WKS-IDX-P CON WKS-ORD-PRICE.
115000     MOVE WKS-ORD-PRICE         TO POS-CURRENT-PRICE (WKS-IDX-POS)
115100*    FIJA POS-DELTA (WKS-IDX-POS) CON SEL-DELTA (WKS-I).
115200     MOVE SEL-DELTA (WKS-I)     TO POS-DELTA (WKS-IDX-POS).
115300 1012-PROMEDIA-POSICION-EXIT. EXIT.
115400
115500*    DA DE ALTA UNA NUEVA POSICION EN TABLA-POSICIONES, EN LA
115600*    PRIMER RANURA LIBRE DISPONIBLE.
115700 1013-ABRE-POSICION-NUEVA SECTION.
115800*    SIEMBRA LA POSICION NUEVA CON LOS DATOS DE LA ORDEN DE
115900*    ENTRADA Y EL DELTA/STRIKE/VENCIMIENTO DE LA OPCION.
116000     MOVE WKS-ORD-SYMBOL    TO POS-SYMBOL        (WKS-IDX-POS)
116100*    FIJA POS-QUANTITY      (WKS-IDX-P CON WKS-ORD-QUANTITY.
116200     MOVE WKS-ORD-QUANTITY  TO POS-QUANTITY      (WKS-IDX-POS)
116300*    FIJA POS-ENTRY-PRICE   (WKS-IDX-P CON WKS-ORD-PRICE.
116400     MOVE WKS-ORD-PRICE     TO POS-ENTRY-PRICE   (WKS-IDX-POS)
116500*    FIJA POS-CURRENT-PRICE (WKS-IDX-P CON WKS-ORD-PRICE.
116600     MOVE WKS-ORD-PRICE     TO POS-CURRENT-PRICE (WKS-IDX-POS)
116700*    FIJA POS-DELTA         (WKS-IDX-P CON SEL-DELTA (WKS-I).
116800     MOVE SEL-DELTA (WKS-I) TO POS-DELTA         (WKS-IDX-POS)
116900*    FIJA EL CAMPO DE TRABAJO.
117000     MOVE SEL-INSTR-TYPE (WKS-I)
117100        TO POS-OPTION-TYPE (WKS-IDX-POS)
117200*    FIJA EL CAMPO DE TRABAJO.
117300     MOVE SEL-STRIKE (WKS-I)
117400        TO POS-STRIKE (WKS-IDX-POS)
117500*    FIJA EL CAMPO DE TRABAJO.
117600     MOVE SEL-EXPIRY (WKS-I)
117700        TO POS-EXPIRY (WKS-IDX-POS)
117800*    FIJA POS-ACTIVA        (WKS-IDX-P CON 'S'.
117900     MOVE 'S'               TO POS-ACTIVA        (WKS-IDX-POS)
118000*    ACUMULA 1 EN WKS-NUM-POS-ABIERTAS.
118100     ADD 1 TO WKS-NUM-POS-ABIERTAS.
118200 1013-ABRE-POSICION-NUEVA-EXIT. EXIT.
118300
118400******************************************************************
118500*                    E S C R I T U R A   D E   O R D E N         *
118600******************************************************************
118700 1050-ESCRIBE-ORDEN SECTION.
118800*    NUMERA LA ORDEN CON UN FOLIO CONSECUTIVO Y LA TRASLADA
118900*    DEL AREA DE TRABAJO AL REGISTRO DE SALIDA.
119000     ADD 1 TO WKS-PROX-ORDEN
119100*    ARMA EL REGISTRO DE SALIDA A PARTIR DEL AREA DE TRABAJO.
119200     MOVE WKS-PROX-ORDEN    TO ORD-ID
119300*    FIJA ORD-DATE CON WKS-ORD-DATE.
119400     MOVE WKS-ORD-DATE      TO ORD-DATE
119500*    FIJA ORD-SYMBOL CON WKS-ORD-SYMBOL.
119600     MOVE WKS-ORD-SYMBOL    TO ORD-SYMBOL
119700*    FIJA ORD-SIDE CON WKS-ORD-SIDE.
119800     MOVE WKS-ORD-SIDE      TO ORD-SIDE
119900*    FIJA ORD-QUANTITY CON WKS-ORD-QUANTITY.
120000     MOVE WKS-ORD-QUANTITY  TO ORD-QUANTITY
120100*    FIJA ORD-PRICE CON WKS-ORD-PRICE.
120200     MOVE WKS-ORD-PRICE     TO ORD-PRICE
120300*    FIJA ORD-REASON CON WKS-ORD-REASON.
120400     MOVE WKS-ORD-REASON    TO ORD-REASON
120500*    VALIDA EL LADO DE LA ORDEN ANTES DE GRABAR.
120600     IF WKS-ORD-SIDE (1:1) NOT EQUAL 'B' AND
120700        WKS-ORD-SIDE (1:1) NOT EQUAL 'S'
120800*    AVISA EN CONSOLA LA CONDICION DE ERROR.
120900        DISPLAY '>>> ADVERTENCIA: LADO DE ORDEN INVALIDO <<<'
121000                UPON CONSOLA-SISTEMA
121100     END-IF
121200*    GRABA EL REGISTRO EN EL ARCHIVO DE SALIDA.
121300     WRITE REG-ORDEN
121400*    ABORTA SI FALLA LA ESCRITURA DE LA BITACORA DE ORDENES.
121500     IF FS-ORDERS NOT EQUAL 0
121600*    FIJA ACCION CON 'WRITE'.
121700        MOVE 'WRITE'    TO ACCION
121800*    FIJA LLAVE CON SPACES.
121900        MOVE SPACES     TO LLAVE
122000*    FIJA ARCHIVO CON 'ORDERS'.
122100        MOVE 'ORDERS'   TO ARCHIVO
122200*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
122300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
122400                              FS-ORDERS, FSE-ORDERS
122500*    AVISA EN CONSOLA LA CONDICION DE ERROR.
122600        DISPLAY '>>> ALGO SALIO MAL ESCRIBIENDO ORDERS <<<'
122700                UPON CONSOLA-SISTEMA
122800*    FIJA RETURN-CODE CON 91.
122900        MOVE 91 TO RETURN-CODE
123000*    TERMINA LA CORRIDA DEL BACKTEST.
123100        STOP RUN
123200     END-IF
123300*    ACUMULA 1 EN WKS-TOTAL-ORDENES.
123400     ADD 1 TO WKS-TOTAL-ORDENES.
123500 1050-ESCRIBE-ORDEN-EXIT. EXIT.
123600
123700******************************************************************
123800*                P A S E   D E   A J U S T E   D E L T A         *
123900******************************************************************
124000*    28/10/1997  MOV  R-0455 -- AJUSTE DE LA CARTERA A DELTA
124100*                 NEUTRO CUANDO LA DESVIACION SUPERA EL UMBRAL.
124200*                 NO HAY COTIZACION ASOCIADA:  SE REGISTRA UNA
124300*                 ORDEN DE BITACORA QUE LLEVA LA MAGNITUD DEL
124400*                 DELTA OBJETIVO EN EL CAMPO DE PRECIO.
124500 0700-PASE-DE-AJUSTE-DELTA SECTION.
124600*    RECALCULA EL DELTA TOTAL DE LA CARTERA DESPUES DE LOS
124700*    PASES DE SALIDA Y ENTRADA DEL DIA.
124800     PERFORM 2000-CALCULA-CARTERA
124900        THRU 2000-CALCULA-CARTERA-EXIT
125000*    MIDE LA DESVIACION DEL DELTA DE CARTERA CONTRA EL OBJETIVO.
125100     COMPUTE WKS-DELTA-DESVIACION =
125200        WKS-TOTAL-DELTA-DIA - PRM-TARGET-DELTA
125300*    DESVIACION POSITIVA POR ARRIBA DEL UMBRAL:  LA CARTERA
125400*    ESTA LARGA DE DELTA, SE REGISTRA UN AJUSTE DE BITACORA.
125500     IF WKS-DELTA-DESVIACION GREATER THAN PRM-ADJ-THRESHOLD
125600*    CALCULA WKS-DELTA-OBJETIVO-AJ.
125700        COMPUTE WKS-DELTA-OBJETIVO-AJ = WKS-DELTA-DESVIACION * -1
125800*    FIJA WKS-ORD-DATE CON WKS-FEC-CORR.
125900        MOVE WKS-FEC-CORR           TO WKS-ORD-DATE
126000*    FIJA WKS-ORD-SYMBOL CON 'DELTA-ADJUST-PE   '.
126100        MOVE 'DELTA-ADJUST-PE   '   TO WKS-ORD-SYMBOL
126200*    FIJA WKS-ORD-SIDE CON 'BUY '.
126300        MOVE 'BUY '                  TO WKS-ORD-SIDE
126400*    FIJA WKS-ORD-QUANTITY CON 1.
126500        MOVE 1                       TO WKS-ORD-QUANTITY
126600*    FIJA WKS-ORD-PRICE CON WKS-DELTA-OBJETIVO-A.
126700        MOVE WKS-DELTA-OBJETIVO-AJ    TO WKS-ORD-PRICE
126800*    FIJA WKS-ORD-REASON CON 'DELTA-ADJ'.
126900        MOVE 'DELTA-ADJ'             TO WKS-ORD-REASON
127000*    ESCRIBE LA ORDEN EN LA BITACORA.
127100        PERFORM 1050-ESCRIBE-ORDEN
127200           THRU 1050-ESCRIBE-ORDEN-EXIT
127300     ELSE
127400*    DESVIACION NEGATIVA POR DEBAJO DEL UMBRAL:  LA CARTERA
127500*    ESTA CORTA DE DELTA, MISMO TRATAMIENTO EN SENTIDO OPUESTO.
127600        IF WKS-DELTA-DESVIACION LESS THAN
127700              (PRM-ADJ-THRESHOLD * -1)
127800*    CALCULA WKS-DELTA-OBJETIVO-AJ.
127900           COMPUTE WKS-DELTA-OBJETIVO-AJ =
128000              WKS-DELTA-DESVIACION * -1
128100*    FIJA WKS-ORD-DATE CON WKS-FEC-CORR.
128200           MOVE WKS-FEC-CORR           TO WKS-ORD-DATE
128300*    FIJA WKS-ORD-SYMBOL CON 'DELTA-ADJUST-CE   '.
128400           MOVE 'DELTA-ADJUST-CE   '   TO WKS-ORD-SYMBOL
128500*    FIJA WKS-ORD-SIDE CON 'BUY '.
128600           MOVE 'BUY '                  TO WKS-ORD-SIDE
128700*    FIJA WKS-ORD-QUANTITY CON 1.
128800           MOVE 1                       TO WKS-ORD-QUANTITY
128900*    FIJA WKS-ORD-PRICE CON WKS-DELTA-OBJETIVO-A.
129000           MOVE WKS-DELTA-OBJETIVO-AJ    TO WKS-ORD-PRICE
129100*    FIJA WKS-ORD-REASON CON 'DELTA-ADJ'.
129200           MOVE 'DELTA-ADJ'             TO WKS-ORD-REASON
129300*    ESCRIBE LA ORDEN EN LA BITACORA.
129400           PERFORM 1050-ESCRIBE-ORDEN
129500              THRU 1050-ESCRIBE-ORDEN-EXIT
129600        END-IF
129700     END-IF.
129800 0700-PASE-DE-AJUSTE-DELTA-EXIT. EXIT.
129900
130000******************************************************************
130100*                 C A L C U L O   D E   C A R T E R A            *
130200******************************************************************
130300 2000-CALCULA-CARTERA SECTION.
130400*    PARTE DEL P Y L REALIZADO ACUMULADO, Y LE SUMA EL NO
130500*    REALIZADO DE CADA POSICION VIGENTE (VER 2010).
130600     MOVE WKS-PNL-REALIZADO-ACUM TO WKS-TOTAL-PNL-DIA
130700*    REINICIA LOS TOTALES DEL DIA ANTES DE RECORRER LA CARTERA.
130800     MOVE 0 TO WKS-TOTAL-DELTA-DIA
130900*    FIJA WKS-VALOR-CARTERA-DIA CON 0.
131000     MOVE 0 TO WKS-VALOR-CARTERA-DIA
131100*    ACUMULA UNA POSICION A LOS TOTALES.
131200     PERFORM 2010-ACUMULA-UNA-POSICION
131300        THRU 2010-ACUMULA-UNA-POSICION-EXIT
131400        VARYING WKS-IDX-POS FROM 1 BY 1
131500        UNTIL WKS-IDX-POS GREATER THAN 50.
131600 2000-CALCULA-CARTERA-EXIT. EXIT.
131700
131800*    ACUMULA EL P Y L, EL VALOR DE MERCADO Y EL DELTA DE UNA
131900*    POSICION VIGENTE A LOS TOTALES DE CARTERA DEL DIA.
132000 2010-ACUMULA-UNA-POSICION SECTION.
132100*    VERIFICA LA CONDICION DE NEGOCIO.
132200     IF POSICION-ACTIVA (WKS-IDX-POS)
132300*    CALCULA WKS-PNL-POSICION.
132400        COMPUTE WKS-PNL-POSICION =
132500           (POS-CURRENT-PRICE (WKS-IDX-POS) -
132600            POS-ENTRY-PRICE   (WKS-IDX-POS))
132700            * POS-QUANTITY    (WKS-IDX-POS)
132800        ADD WKS-PNL-POSICION TO WKS-TOTAL-PNL-DIA
132900*    CALCULA WKS-TOTAL-DELTA-DIA.
133000        COMPUTE WKS-TOTAL-DELTA-DIA = WKS-TOTAL-DELTA-DIA +
133100           (POS-DELTA (WKS-IDX-POS) * POS-QUANTITY (WKS-IDX-POS))
133200*    CALCULA WKS-VALOR-CARTERA-DIA.
133300        COMPUTE WKS-VALOR-CARTERA-DIA = WKS-VALOR-CARTERA-DIA +
133400           (POS-CURRENT-PRICE (WKS-IDX-POS) *
133500            POS-QUANTITY      (WKS-IDX-POS))
133600     END-IF.
133700 2010-ACUMULA-UNA-POSICION-EXIT. EXIT.
133800
133900******************************************************************
134000*                  M E T R I C A S   D I A R I A S               *
134100******************************************************************
134200 0800-ESCRIBE-METRICA-DIA SECTION.
134300*    UNA LINEA DE METRICAS POR DIA PROCESADO; OPRP1C01 LAS
134400*    LEE EN SECUENCIA PARA ARMAR EL REPORTE DE DESEMPENO.
134500     MOVE WKS-FEC-CORR          TO MET-DATE
134600*    FIJA MET-TOTAL-PNL CON WKS-TOTAL-PNL-DIA.
134700     MOVE WKS-TOTAL-PNL-DIA     TO MET-TOTAL-PNL
134800*    FIJA MET-PORT-VALUE CON WKS-VALOR-CARTERA-DI.
134900     MOVE WKS-VALOR-CARTERA-DIA TO MET-PORT-VALUE
135000*    FIJA MET-TOTAL-DELTA CON WKS-TOTAL-DELTA-DIA.
135100     MOVE WKS-TOTAL-DELTA-DIA   TO MET-TOTAL-DELTA
135200*    GRABA EL REGISTRO EN EL ARCHIVO DE SALIDA.
135300     WRITE REG-METRICA
135400*    ABORTA SI FALLA LA ESCRITURA DE LA METRICA DIARIA.
135500     IF FS-METRICS NOT EQUAL 0
135600*    FIJA ACCION CON 'WRITE'.
135700        MOVE 'WRITE'    TO ACCION
135800*    FIJA LLAVE CON SPACES.
135900        MOVE SPACES     TO LLAVE
136000*    FIJA ARCHIVO CON 'METRICS'.
136100        MOVE 'METRICS'  TO ARCHIVO
136200*    INVOCA LA RUTINA DE MANEJO DE ARCHIVOS.
136300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
136400                              FS-METRICS, FSE-METRICS
136500*    AVISA EN CONSOLA LA CONDICION DE ERROR.
136600        DISPLAY '>>> ALGO SALIO MAL ESCRIBIENDO METRICS <<<'
136700                UPON CONSOLA-SISTEMA
136800*    FIJA RETURN-CODE CON 91.
136900        MOVE 91 TO RETURN-CODE
137000*    TERMINA LA CORRIDA DEL BACKTEST.
137100        STOP RUN
137200     END-IF.
137300 0800-ESCRIBE-METRICA-DIA-EXIT. EXIT.
137400
137500******************************************************************
137600*                 A B O R T O   P O R   P A R A M E T R O        *
137700******************************************************************
137800 9900-ABORTA-FALTA-PARM SECTION.
137900*    ABORTO CONTROLADO CUANDO FALTA UN PARAMETRO OBLIGATORIO;
138000*    CIERRA LOS ARCHIVOS ANTES DE TERMINAR LA CORRIDA.
138100     DISPLAY '>>> PARAMETRO REQUERIDO AUSENTE: '
138200             WKS-CAMPO-FALTANTE
138300             UPON CONSOLA-SISTEMA
138400*    CIERRA LOS ARCHIVOS DE LA CORRIDA.
138500     PERFORM 9999-CIERRA-ARCHIVOS
138600        THRU 9999-CIERRA-ARCHIVOS-EXIT
138700*    FIJA RETURN-CODE CON 91.
138800     MOVE 91 TO RETURN-CODE
138900*    TERMINA LA CORRIDA DEL BACKTEST.
139000     STOP RUN.
139100 9900-ABORTA-FALTA-PARM-EXIT. EXIT.
139200
139300******************************************************************
139400*                    E S T A D I S T I C A S                    *
139500******************************************************************
139600*    17/07/1991  LTB  R-0221
139700 0900-ESTADISTICAS SECTION.
139800*    RESUMEN DE CONTROL AL CONSOLE AL TERMINAR LA CORRIDA.
139900     DISPLAY '******************************************'
140000             UPON CONSOLA-SISTEMA
140100*    WKS-MASCARA EDITA LOS CONTADORES CON COMAS PARA EL
140200*    REPORTE DE CONSOLA AL CIERRE DE LA CORRIDA.
140300     MOVE WKS-DIAS-PROCESADOS TO WKS-MASCARA
140400*    AVISA EN CONSOLA LA CONDICION DE ERROR.
140500     DISPLAY 'DIAS DE NEGOCIACION PROCESADOS: ' WKS-MASCARA
140600             UPON CONSOLA-SISTEMA
140700*    FIJA WKS-MASCARA CON WKS-TOTAL-ORDENES.
140800     MOVE WKS-TOTAL-ORDENES TO WKS-MASCARA
140900*    AVISA EN CONSOLA LA CONDICION DE ERROR.
141000     DISPLAY 'ORDENES GENERADAS:              ' WKS-MASCARA
141100             UPON CONSOLA-SISTEMA
141200*    FIJA WKS-MASCARA CON WKS-NUM-POS-ABIERTAS.
141300     MOVE WKS-NUM-POS-ABIERTAS TO WKS-MASCARA
141400*    AVISA EN CONSOLA LA CONDICION DE ERROR.
141500     DISPLAY 'POSICIONES ABIERTAS AL CIERRE:   ' WKS-MASCARA
141600             UPON CONSOLA-SISTEMA
141700*    AVISA EN CONSOLA LA CONDICION DE ERROR.
141800     DISPLAY '******************************************'
141900             UPON CONSOLA-SISTEMA.
142000 0900-ESTADISTICAS-EXIT. EXIT.
142100
142200******************************************************************
142300*                    C I E R R A   A R C H I V O S               *
142400******************************************************************
142500 9999-CIERRA-ARCHIVOS SECTION.
142600*    CIERRE ORDENADO DE LOS CUATRO ARCHIVOS DE LA CORRIDA.
142700     CLOSE PARAMS QUOTES ORDERS METRICS.
142800 9999-CIERRA-ARCHIVOS-EXIT. EXIT.
