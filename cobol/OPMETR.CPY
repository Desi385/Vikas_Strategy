000100******************************************************************
000200*    OPMETR  --  LAYOUT DEL REGISTRO DE METRICA DIARIA.         *
000300*    ARCHIVO METRICS, UN REGISTRO POR DIA DE CORRIDA.           *
000400******************************************************************
000500*    FECHA       AUTOR   DESCRIPCION                            *
000600*    -----       -----   -----------                            *
000700*    19/02/2024  PEDR    VERSION INICIAL PARA OPBT1C01           *
000800******************************************************************
000900 01  REG-METRICA.
001000     02  MET-DATE                 PIC X(08).
001100     02  MET-TOTAL-PNL            PIC S9(09)V99.
001200     02  MET-PORT-VALUE           PIC S9(09)V99.
001300     02  MET-TOTAL-DELTA          PIC S9(05)V9(04).
001400     02  FILLER                   PIC X(06).
