000100******************************************************************
000200*    OPPOSI  --  TABLA DE POSICIONES ABIERTAS (BITACORA DE      *
000300*    CARTERA).  NO ES ARCHIVO -- VIVE EN WORKING-STORAGE DE     *
000400*    OPBT1C01.  TOPE FIJO DE 50 POSICIONES SIMULTANEAS.         *
000500******************************************************************
000600*    FECHA       AUTOR   DESCRIPCION                            *
000700*    -----       -----   -----------                            *
000800*    19/02/2024  PEDR    VERSION INICIAL PARA OPBT1C01           *
000900******************************************************************
001000 01  TABLA-POSICIONES.
001100     02  POS-ENTRADA OCCURS 50 TIMES.
001200         04  POS-SYMBOL           PIC X(20).
001300         04  POS-QUANTITY         PIC S9(07).
001400         04  POS-ENTRY-PRICE      PIC S9(07)V99.
001500         04  POS-CURRENT-PRICE    PIC S9(07)V99.
001600         04  POS-DELTA            PIC S9V9(04).
001700         04  POS-OPTION-TYPE      PIC X(02).
001800         04  POS-STRIKE           PIC 9(07).
001900         04  POS-EXPIRY           PIC X(08).
002000         04  POS-ACTIVA           PIC X(01).
002100             88  POSICION-ACTIVA            VALUE 'S'.
002200             88  POSICION-LIBRE             VALUE 'N'.
002300         04  FILLER               PIC X(05).
